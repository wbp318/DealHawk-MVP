000100*****************************************************************
000200*  DHS79IREC.CPY                                                *
000300*  SECTION179-IN RECORD -- ONE TAX-DEDUCTION CALCULATOR         *
000400*  REQUEST FOR A BUSINESS-USE TRUCK PURCHASE.  READ BY DHS179. *
000500*****************************************************************
000600 01  S79-REQUEST-REC.
000700     05  S79-VEHICLE-PRICE        PIC 9(07)V99.
000800     05  S79-BUS-USE-PCT          PIC 9(03).
000900     05  S79-TAX-BRACKET          PIC 9(02)V9.
001000     05  S79-STATE-RATE           PIC 9(02)V9.
001100     05  S79-DOWN-PAYMENT         PIC 9(07)V99.
001200     05  S79-LOAN-RATE            PIC 9(02)V99.
001300     05  S79-LOAN-MONTHS          PIC 9(03).
001400     05  S79-MODEL                PIC X(20).
001500     05  S79-GVWR-OVERRIDE        PIC 9(05).
001600     05  FILLER                   PIC X(06).
