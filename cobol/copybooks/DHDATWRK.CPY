000100*****************************************************************
000200*  DHDATWRK.CPY                                                *
000300*  SHARED RUN-DATE WORKING-STORAGE.  ACCEPT ... FROM DATE      *
000400*  FILLS D0-RUN-DATE-YYMMDD; D0-RUN-DATE-SPLIT REDEFINES IT    *
000500*  FOR PRINTING AND FOR THE DEAL SCORER'S TIMING FACTOR.       *
000600*****************************************************************
000700 01  D0-RUN-DATE-YYMMDD           PIC 9(06).
000800 01  D0-RUN-DATE-SPLIT REDEFINES D0-RUN-DATE-YYMMDD.
000900     05  D0-RUN-YY                PIC 9(02).
001000     05  D0-RUN-MM                PIC 9(02).
001100     05  D0-RUN-DD                PIC 9(02).
001200 01  D0-SCORE-DATE-CCYYMMDD       PIC 9(08).
001300 01  D0-SCORE-DATE-SPLIT REDEFINES D0-SCORE-DATE-CCYYMMDD.
001400     05  D0-SCORE-CC              PIC 9(02).
001500     05  D0-SCORE-YY              PIC 9(02).
001600     05  D0-SCORE-MM              PIC 9(02).
001700     05  D0-SCORE-DD              PIC 9(02).
