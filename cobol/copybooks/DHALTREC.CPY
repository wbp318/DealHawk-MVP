000100*****************************************************************
000200*  DHALTREC.CPY                                                *
000300*  ALERT RECORD -- ONE SAVED DEAL ALERT OWNED BY A USER.       *
000400*  DHALERT LOADS ALL ALERTS INTO A WORKING-STORAGE TABLE AND   *
000500*  TESTS EVERY SCORED LISTING AGAINST EVERY ACTIVE ALERT.      *
000600*****************************************************************
000700 01  ALT-ALERT-REC.
000800     05  ALT-ID                   PIC 9(06).
000900     05  ALT-USER-ID              PIC 9(06).
001000     05  ALT-NAME                 PIC X(30).
001100     05  ALT-ACTIVE               PIC X(01).
001200         88  ALT-IS-ACTIVE            VALUE 'Y'.
001300     05  ALT-MAKE                 PIC X(20).
001400     05  ALT-MODEL                PIC X(20).
001500     05  ALT-YEAR-MIN             PIC 9(04).
001600     05  ALT-YEAR-MAX             PIC 9(04).
001700     05  ALT-PRICE-MAX            PIC 9(07)V99.
001800     05  ALT-SCORE-MIN            PIC 9(03).
001900     05  ALT-DAYS-MIN             PIC 9(04).
002000     05  FILLER                   PIC X(03).
