000100*****************************************************************
000200*  DHRPTHDR.CPY                                                *
000300*  SHARED RPTFILE PAGE HEADING -- ALL THREE DEAL-RATING        *
000400*  PROGRAMS PRINT ONE OF THESE AT THE TOP OF EACH NEW PAGE.    *
000500*  D0-O-PROGRAM-ID IS MOVED IN BY EACH PROGRAM BEFORE THE      *
000600*  FIRST WRITE (SEE 9100-HEADINGS IN EACH).                     *
000700*****************************************************************
000800 01  D0-RPT-TITLE-LINE.
000900     05  FILLER                   PIC X(06)     VALUE 'DATE: '.
001000     05  D0-O-MM                  PIC 99.
001100     05  FILLER                   PIC X(01)     VALUE '/'.
001200     05  D0-O-DD                  PIC 99.
001300     05  FILLER                   PIC X(01)     VALUE '/'.
001400     05  D0-O-YY                  PIC 9(04).
001500     05  FILLER                   PIC X(20)     VALUE SPACE.
001600     05  D0-O-TITLE               PIC X(40).
001700     05  FILLER                   PIC X(20)     VALUE SPACE.
001800     05  FILLER                   PIC X(06)     VALUE 'PAGE: '.
001900     05  D0-O-PCTR                PIC Z9.
002000
002100 01  D0-RPT-DIVISION-LINE.
002200     05  D0-O-PROGRAM-ID          PIC X(08).
002300     05  FILLER                   PIC X(48)     VALUE SPACE.
002400     05  FILLER                   PIC X(10)     VALUE '  DEALHAWK'.
002500     05  FILLER                   PIC X(09)     VALUE ' DIVISION'.
002600     05  FILLER                   PIC X(57)     VALUE SPACE.
002700
002800 01  D0-RPT-BLANK-LINE.
002900     05  FILLER                   PIC X(132)    VALUE SPACE.
