000100*****************************************************************
000200*  DHLSTREC.CPY                                                *
000300*  LISTING-IN RECORD -- ONE TRUCK LISTING OFFERED FOR SALE BY  *
000400*  A DEALERSHIP.  READ BY DHDEALRT AS THE PRIMARY TRANSACTION  *
000500*  FILE FOR THE DEAL-RATING RUN.                                *
000600*****************************************************************
000700 01  LST-LISTING-REC.
000800     05  LST-VIN                  PIC X(17).
000900     05  LST-YEAR                 PIC 9(04).
001000     05  LST-MAKE                 PIC X(20).
001100     05  LST-MODEL                PIC X(20).
001200     05  LST-TRIM                 PIC X(15).
001300     05  LST-MSRP                 PIC 9(07)V99.
001400     05  LST-ASKING-PRICE         PIC 9(07)V99.
001500     05  LST-DAYS-ON-LOT          PIC 9(04).
001600     05  LST-DEALER-CASH          PIC 9(06)V99.
001700     05  LST-REBATES              PIC 9(06)V99.
001800     05  LST-USER-ID              PIC 9(06).
001900     05  FILLER                   PIC X(10).
