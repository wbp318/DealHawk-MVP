000100*****************************************************************
000200*  DHALMREC.CPY                                                *
000300*  ALERT-MATCH-OUT RECORD -- ONE HIT WHEN A SCORED LISTING     *
000400*  SATISFIES EVERY CRITERION ON AN ACTIVE ALERT.  WRITTEN BY   *
000500*  DHALERT TO THE ALERTHIT FILE.                                *
000600*****************************************************************
000700 01  ALM-ALERT-MATCH-REC.
000800     05  ALM-ALERT-ID             PIC 9(06).
000900     05  ALM-USER-ID              PIC 9(06).
001000     05  ALM-ALERT-NAME           PIC X(30).
001100     05  ALM-VIN                  PIC X(17).
001200     05  ALM-SCORE                PIC 9(03).
001300     05  FILLER                   PIC X(03).
