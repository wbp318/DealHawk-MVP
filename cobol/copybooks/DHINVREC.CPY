000100*****************************************************************
000200*  DHINVREC.CPY                                                *
000300*  INVOICE-CACHE RECORD -- KNOWN INVOICE PRICE AND HOLDBACK    *
000400*  KEYED BY YEAR + MAKE + MODEL + TRIM.  DHDEALRT LOADS THIS   *
000500*  FILE INTO A SORTED WORKING-STORAGE TABLE AT START-UP.       *
000600*****************************************************************
000700 01  INV-CACHE-REC.
000800     05  INV-YEAR                 PIC 9(04).
000900     05  INV-MAKE                 PIC X(20).
001000     05  INV-MODEL                PIC X(20).
001100     05  INV-TRIM                 PIC X(15).
001200     05  INV-MSRP                 PIC 9(07)V99.
001300     05  INV-INVOICE-PRICE        PIC 9(07)V99.
001400     05  INV-HOLDBACK-AMT         PIC 9(06)V99.
001500     05  FILLER                   PIC X(05).
