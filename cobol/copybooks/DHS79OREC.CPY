000100*****************************************************************
000200*  DHS79OREC.CPY                                                *
000300*  SECTION179-OUT PRINT LINE -- ONE CALCULATOR RESULT AS IT    *
000400*  APPEARS ON RPTFILE.  NOT A SEPARATE OUTPUT FILE -- SPEC     *
000500*  ONLY CALLS FOR A PRINTED SECTION 179 LINE PER REQUEST.      *
000600*****************************************************************
000700 01  D7-S79-DETAIL-LINE.
000800     05  FILLER                   PIC X(02)     VALUE ' '.
000900     05  D7-O-MODEL               PIC X(20).
001000     05  FILLER                   PIC X(02)     VALUE ' '.
001100     05  D7-O-PRICE               PIC $$$,$$$.99.
001200     05  FILLER                   PIC X(02)     VALUE ' '.
001300     05  D7-O-BUS-USE-PCT         PIC ZZ9.
001400     05  FILLER                   PIC X(01)     VALUE '%'.
001500     05  FILLER                   PIC X(02)     VALUE ' '.
001600     05  D7-O-GVWR-USED           PIC ZZ,ZZ9.
001700     05  FILLER                   PIC X(02)     VALUE ' '.
001800     05  D7-O-DEDUCTION           PIC $$$,$$$.99.
001900     05  FILLER                   PIC X(02)     VALUE ' '.
002000     05  D7-O-TOTAL-SAVINGS       PIC $$$,$$$.99.
002100     05  FILLER                   PIC X(02)     VALUE ' '.
002200     05  D7-O-EFF-COST            PIC $$$,$$$.99.
002300     05  FILLER                   PIC X(02)     VALUE ' '.
002400     05  D7-O-QUALIFY-FLAG        PIC X(01).
002500     05  FILLER                   PIC X(08)     VALUE ' '.
002600*****************************************************************
002700*  SECOND LINE -- FINANCING FIGURES, PRINTED ONLY WHEN A LOAN  *
002800*  WAS REQUESTED (SEE 2300-CALC-FINANCING IN DHS179).           *
002900*****************************************************************
003000 01  D7-S79-FINANCE-LINE.
003100     05  FILLER                   PIC X(15)     VALUE
003200                                  '     FINANCING:'.
003300     05  FILLER                   PIC X(02)     VALUE ' '.
003400     05  D7-O-LOAN-AMOUNT         PIC $$$,$$$.99.
003500     05  FILLER                   PIC X(02)     VALUE ' '.
003600     05  D7-O-MONTHLY-PMT         PIC $$,$$$.99.
003700     05  FILLER                   PIC X(02)     VALUE ' '.
003800     05  D7-O-TOTAL-INTEREST      PIC $$$,$$$.99.
003900     05  FILLER                   PIC X(02)     VALUE ' '.
004000     05  D7-O-TOTAL-LOAN-COST     PIC $$$,$$$.99.
004100     05  FILLER                   PIC X(02)     VALUE ' '.
004200     05  D7-O-MO-TAX-BENEFIT      PIC $$,$$$.99.
004300     05  FILLER                   PIC X(02)     VALUE ' '.
004400     05  D7-O-EFF-MO-COST         PIC $$,$$$.99.
004500     05  FILLER                   PIC X(31)     VALUE ' '.
