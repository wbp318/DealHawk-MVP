000100*****************************************************************
000200*  DHSCOREC.CPY                                                *
000300*  SCORED-OUT RECORD -- ONE RATED LISTING.  WRITTEN BY         *
000400*  DHDEALRT AND RE-READ BY DHALERT TO DRIVE THE ALERT MATCHER. *
000500*****************************************************************
000600 01  SCO-SCORED-REC.
000700     05  SCO-VIN                  PIC X(17).
000800     05  SCO-YEAR                 PIC 9(04).
000900     05  SCO-MAKE                 PIC X(20).
001000     05  SCO-MODEL                PIC X(20).
001050     05  SCO-ASKING-PRICE         PIC 9(07)V99.
001060     05  SCO-DAYS-ON-LOT          PIC 9(04).
001100     05  SCO-INVOICE-PRICE        PIC 9(07)V99.
001200     05  SCO-HOLDBACK             PIC 9(06)V99.
001300     05  SCO-TRUE-COST            PIC S9(07)V99.
001400     05  SCO-MARGIN               PIC S9(07)V99.
001500     05  SCO-MARGIN-PCT           PIC S9(03)V9.
001600     05  SCO-SOURCE               PIC X(09).
001700         88  SCO-IS-CACHED            VALUE 'CACHED'.
001800         88  SCO-IS-ESTIMATED         VALUE 'ESTIMATED'.
001900     05  SCO-SCORE                PIC 9(03).
002000     05  SCO-GRADE                PIC X(02).
002100     05  SCO-PRICE-SCORE          PIC 9(03)V9.
002200     05  SCO-DAYS-SCORE           PIC 9(03)V9.
002300     05  SCO-INCENTIVE-SCORE      PIC 9(03)V9.
002400     05  SCO-SUPPLY-SCORE         PIC 9(03)V9.
002500     05  SCO-TIMING-SCORE         PIC 9(03)V9.
002600     05  SCO-OFFER-AGGR           PIC 9(07)V99.
002700     05  SCO-OFFER-REAS           PIC 9(07)V99.
002800     05  SCO-OFFER-LIKELY         PIC 9(07)V99.
002900     05  SCO-CARRY-COST           PIC 9(06)V99.
003000     05  FILLER                   PIC X(06).
