000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DHDEALRT.
000300 AUTHOR.        R K OSTROWSKI.
000400 INSTALLATION.  DEALHAWK MOTOR ANALYTICS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  08/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DEALHAWK USE ONLY.
000800*****************************************************************
000900*  DHDEALRT  --  DEAL RATING / PRICING / SCORING / NEGOTIATION  *
001000*  AND MARKET TREND BATCH.  READS THE OVERNIGHT LISTINGS FEED   *
001100*  FROM THE DEALER NETWORK, PRICES EACH UNIT AGAINST THE        *
001200*  INVOICE CACHE OR THE ESTIMATOR TABLES, SCORES THE DEAL 0-100 *
001300*  FOR THE BUYER, PICKS THREE OFFER TARGETS, BUILDS A           *
001400*  NEGOTIATION BRIEF, AND ROLLS UP MARKET-TREND LINES BY MAKE   *
001500*  AND MODEL.  WRITES THE SCORED-LISTING EXTRACT PICKED UP BY   *
001600*  DHALERT LATER IN THE STREAM.                                  *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*  ---------------------------------------------------------    *
002000*  08/14/89  RKO  ORIGINAL PROGRAM - REQ DH-0007.                *
002100*  11/02/89  RKO  ADDED INVOICE CACHE LOOKUP AHEAD OF THE        *
002200*                 ESTIMATOR TABLES PER DEALER RELATIONS REQ.    *
002300*  03/19/90  RKO  CORRECTED HOLDBACK BASIS FOR GM DIVISIONS -    *
002400*                 WAS COMPUTING ON MSRP, SHOULD BE INVOICE.     *
002500*  09/06/90  LMW  ADDED TRIM-TIER RATIO SELECTION (BASE/MID/     *
002600*                 HIGH) REPLACING THE OLD FLAT .92 ESTIMATE.    *
002700*  02/11/91  LMW  ADDED FIVE-FACTOR DEAL SCORE AND LETTER        *
002800*                 GRADE PER MKTG REQUEST DH-0041.                *
002900*  07/23/91  RKO  ADDED OFFER TARGET CALCULATION (AGGRESSIVE/    *
003000*                 REASONABLE/LIKELY) TO THE SCORED OUTPUT.       *
003100*  01/15/92  LMW  ADDED NEGOTIATION BRIEF SECTION - CARRYING     *
003200*                 COST, CURTAILMENT, BREAKEVEN, TALKING POINTS. *
003300*  06/30/93  RKO  ADDED MARKET TREND ROLLUP BY MAKE/MODEL AT     *
003400*                 END OF RUN PER REQ DH-0088.                    *
003500*  04/04/94  TDB  CORRECTED SUPPLY FACTOR - RATIO TABLE HAD      *
003600*                 SIERRA AND SILVERADO DAYS-SUPPLY REVERSED.    *
003700*  10/17/95  TDB  ADDED CONTROL TOTALS PAGE AT END OF REPORT.    *
003800*  05/02/96  TDB  WIDENED LST-MAKE / LST-MODEL TO 20 CHARS TO    *
003900*                 MATCH THE NEW DEALER FEED LAYOUT - REQ DH-0114.*
004000*  11/12/97  JQP  ADDED SCORING-DATE PARAMETER FOR THE TIMING    *
004100*                 FACTOR (WAS HARDCODED TO RUN DATE).            *
004200*  08/03/98  JQP  Y2K REMEDIATION - RUN DATE AND SCORE DATE      *
004300*                 EXPANDED TO HANDLE CENTURY ROLLOVER. TESTED    *
004400*                 AGAINST 01/01/2000 DECK - REQ DH-0130.         *
004500*  02/09/99  JQP  Y2K FOLLOW-UP - TIMING FACTOR MONTH-END TEST   *
004600*                 DID NOT ACCOUNT FOR THE 2000 LEAP YEAR.        *
004700*  09/28/01  MHS  ADDED DEALER CASH TO TRUE COST FORMULA -       *
004800*                 REBATES REMAIN BUYER-SIDE ONLY PER REQ DH-0162.*
004900*  03/14/03  MHS  ADDED CACHED VS ESTIMATED PRICING COUNTS TO    *
005000*                 THE CONTROL TOTALS PAGE.                       *
005100*  07/19/05  MHS  RECOMPILED UNDER NEW STANDARDS - NO LOGIC      *
005200*                 CHANGE.                                        *
005300*  02/03/26  SPK  DAYS-SUPPLY MODEL LOOKUP NOW FALLS BACK TO A    *
005400*                 SUBSTRING MATCH (EITHER DIRECTION) WHEN THE     *
005500*                 EXACT COMPARE MISSES - TRIM/PACKAGE SUFFIXES ON *
005600*                 THE FEED WERE STARVING THE SUPPLY FACTOR AND    *
005700*                 THE TREND ROLLUP OF ROWS THEY SHOULD HAVE HIT.  *
005800*                 REQ DH-0202.                                    *
005900*  02/05/26  SPK  FINAL SCORE WAS BEING TRUNCATED INSTEAD OF      *
006000*                 ROUNDED OFF THE WEIGHTED TOTAL - A 96.50 WAS    *
006100*                 COMING OUT 96 INSTEAD OF 97.  CHANGED THE MOVE  *
006200*                 TO A COMPUTE ROUNDED PER SPEC - REQ DH-0205.    *
006300*****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS VALID-GRADE-CHARS  IS 'A' THRU 'F', '+'
007000     UPSI-0 ON  STATUS IS CACHE-TRACE-ON
007100     UPSI-0 OFF STATUS IS CACHE-TRACE-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT LISTINGS-IN
007700         ASSIGN TO LISTNGS
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT INVCACHE-IN
008100         ASSIGN TO INVCACH
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT SCORED-OUT-FILE
008500         ASSIGN TO SCOROUT
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT RPTFILE
008900         ASSIGN TO RPTFILE
009000         ORGANIZATION IS RECORD SEQUENTIAL.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  LISTINGS-IN
009600     LABEL RECORD IS STANDARD
009700     DATA RECORD IS LST-LISTING-REC
009800     RECORD CONTAINS 130 CHARACTERS.
009900 COPY DHLSTREC.
010000
010100 FD  INVCACHE-IN
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS INV-CACHE-REC
010400     RECORD CONTAINS 90 CHARACTERS.
010500 COPY DHINVREC.
010600
010700 FD  SCORED-OUT-FILE
010800     LABEL RECORD IS STANDARD
010900     DATA RECORD IS SCO-SCORED-REC
011000     RECORD CONTAINS 188 CHARACTERS.
011100 COPY DHSCOREC.
011200
011300 FD  RPTFILE
011400     LABEL RECORD IS OMITTED
011500     RECORD CONTAINS 132 CHARACTERS
011600     DATA RECORD IS PRTLINE
011700     LINAGE IS 60 WITH FOOTING AT 56.
011800
011900 01  PRTLINE                      PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 77  SUB-INV                      PIC 9(04) COMP     VALUE ZERO.
012400 77  SUB-HLD                      PIC 9(02) COMP     VALUE ZERO.
012500 77  SUB-RTO                      PIC 9(02) COMP     VALUE ZERO.
012600 77  SUB-SUP                      PIC 9(02) COMP     VALUE ZERO.
012700 77  SUB-TRN                      PIC 9(04) COMP     VALUE ZERO.
012800 77  H-EOF-INV                    PIC X(03)          VALUE 'NO '.
012900 77  SUB-GRD                      PIC 9(01) COMP     VALUE ZERO.
013000 77  SUB-INC                      PIC 9(02) COMP     VALUE ZERO.
013100 77  SUB-CHR                      PIC 9(02) COMP     VALUE ZERO.
013200 77  SUB-SUB                      PIC 9(02) COMP     VALUE ZERO.
013300
013400 01  WORK-AREA.
013500     05  C-PCTR                   PIC 99      COMP   VALUE 0.
013600     05  MORE-RECS                PIC X(3)           VALUE 'YES'.
013700     05  C-LISTINGS-READ          PIC 9(6)    COMP   VALUE 0.
013800     05  C-LISTINGS-WRITE         PIC 9(6)    COMP   VALUE 0.
013900     05  C-CACHED-CTR             PIC 9(6)    COMP   VALUE 0.
014000     05  C-ESTIMATE-CTR           PIC 9(6)    COMP   VALUE 0.
014100     05  C-INV-TBL-CTR            PIC 9(4)    COMP   VALUE 0.
014200     05  C-TRND-TBL-CTR           PIC 9(4)    COMP   VALUE 0.
014300     05  C-SCORE-TOTAL            PIC 9(9)    COMP   VALUE 0.
014400     05  C-GRADE-CTR              PIC 9(6)    COMP   OCCURS 8
014500                                                      VALUE 0.
014600     05  FILLER                   PIC X(01)          VALUE SPACE.
014700
014800 01  CALC-AREA.
014900     05  C-INVOICE-PRICE          PIC 9(07)V99       VALUE 0.
015000     05  C-HOLDBACK               PIC 9(06)V99       VALUE 0.
015100     05  C-TRUE-COST              PIC S9(07)V99      VALUE 0.
015200     05  C-MARGIN                 PIC S9(07)V99      VALUE 0.
015300     05  C-MARGIN-PCT             PIC S9(03)V9       VALUE 0.
015400     05  C-CAPTURE-PCT            PIC S9(05)V9       VALUE 0.
015500     05  C-PRICE-SCORE            PIC 9(03)V9        VALUE 0.
015600     05  C-DAYS-SCORE             PIC 9(03)V9        VALUE 0.
015700     05  C-INCV-PCT               PIC 9(03)V9        VALUE 0.
015800     05  C-INCV-SCORE             PIC 9(03)V9        VALUE 0.
015900     05  C-SUP-DAYS               PIC 9(03)   COMP   VALUE 0.
016000     05  C-SUP-RATIO              PIC 9(03)V99       VALUE 0.
016100     05  C-SUP-SCORE              PIC 9(03)V9        VALUE 0.
016200     05  C-TIME-SCORE             PIC 9(03)V9        VALUE 0.
016300     05  C-WEIGHT-TOTAL           PIC 9(05)V99       VALUE 0.
016400     05  C-FINAL-SCORE            PIC 9(03)   COMP   VALUE 0.
016500     05  C-DISC-AGGR              PIC V999           VALUE 0.
016600     05  C-DISC-REAS              PIC V999           VALUE 0.
016700     05  C-DISC-LIKELY            PIC V999           VALUE 0.
016800     05  C-OFFER-AGGR             PIC 9(07)V99       VALUE 0.
016900     05  C-OFFER-REAS             PIC 9(07)V99       VALUE 0.
017000     05  C-OFFER-LIKELY           PIC 9(07)V99       VALUE 0.
017100     05  C-CARRY-COST             PIC 9(06)V99       VALUE 0.
017200     05  C-FLOOR-COST             PIC S9(07)V99      VALUE 0.
017300     05  H-FOUND-SW               PIC X(03)          VALUE 'NO '.
017400     05  H-KEY-FULL               PIC X(41)          VALUE SPACE.
017500     05  FILLER                   PIC X(01)          VALUE SPACE.
017600
017700 01  NEG-AREA.
017800     05  C-NEG-CURTAIL            PIC 9(06)V99       VALUE 0.
017900     05  C-NEG-BREAKEVEN          PIC S9(07)V99      VALUE 0.
018000     05  C-NEG-AGGR               PIC S9(07)V99      VALUE 0.
018100     05  C-NEG-REAS               PIC S9(07)V99      VALUE 0.
018200     05  C-NEG-LIKELY             PIC S9(07)V99      VALUE 0.
018300     05  C-NEG-DELTA-INV          PIC S9(07)V99      VALUE 0.
018400     05  C-NEG-DELTA-COST         PIC S9(07)V99      VALUE 0.
018500     05  H-FLAG-FLOORPLAN         PIC X(01)          VALUE 'N'.
018600     05  H-FLAG-CURTAIL           PIC X(01)          VALUE 'N'.
018700     05  H-FLAG-INVREF            PIC X(01)          VALUE 'N'.
018800     05  H-FLAG-REBATES           PIC X(01)          VALUE 'N'.
018900     05  H-LEVER-FLOORPLAN        PIC X(06)          VALUE SPACE.
019000     05  FILLER                   PIC X(01)          VALUE SPACE.
019100
019200 01  TREND-CALC-AREA.
019300     05  C-TRN-SUP-DAYS           PIC 9(03)   COMP   VALUE 0.
019400     05  C-TRN-SUP-RATIO          PIC 9(03)V99       VALUE 0.
019500     05  C-TRN-INCV-CTR           PIC 9(03)   COMP   VALUE 0.
019600     05  C-TRN-INCV-AMT           PIC 9(07)          VALUE 0.
019700     05  H-TRN-SUP-LEVEL          PIC X(13)          VALUE SPACE.
019800     05  H-TRN-PR-TREND           PIC X(10)          VALUE SPACE.
019900     05  H-TRN-INV-LEVEL          PIC X(09)          VALUE SPACE.
020000     05  FILLER                   PIC X(01)          VALUE SPACE.
020100
020200*****************************************************************
020300*  RUN DATE / SCORE DATE WORKING-STORAGE (SHARED COPYBOOK) --   *
020400*  SUPPLIES TWO OF THE PROGRAM'S REDEFINES.                      *
020500*****************************************************************
020600 COPY DHDATWRK.
020700
020800*****************************************************************
020900*  SHARED PAGE-HEADING LINES (SEE DHRPTHDR.CPY) - ALL THREE      *
021000*  DEAL-RATING PROGRAMS PRINT THESE AT THE TOP OF EACH PAGE.     *
021100*****************************************************************
021200 COPY DHRPTHDR.
021300
021400*****************************************************************
021500*  HOLDBACK RATE TABLE BY MAKE.  DEFAULT WHEN MAKE NOT FOUND IS *
021600*  RATE .020 BASIS MSRP (SEE 2110-FIND-HOLDBACK).                *
021700*****************************************************************
021800 01  HOLDBACK-INFO.
021900     05  FILLER    PIC X(30)
022000         VALUE 'RAM                 030MSRP   '.
022100     05  FILLER    PIC X(30)
022200         VALUE 'DODGE               030MSRP   '.
022300     05  FILLER    PIC X(30)
022400         VALUE 'JEEP                030MSRP   '.
022500     05  FILLER    PIC X(30)
022600         VALUE 'CHRYSLER            030MSRP   '.
022700     05  FILLER    PIC X(30)
022800         VALUE 'FORD                030MSRP   '.
022900     05  FILLER    PIC X(30)
023000         VALUE 'LINCOLN             020MSRP   '.
023100     05  FILLER    PIC X(30)
023200         VALUE 'CHEVROLET           030INVOICE'.
023300     05  FILLER    PIC X(30)
023400         VALUE 'GMC                 030INVOICE'.
023500     05  FILLER    PIC X(30)
023600         VALUE 'BUICK               030INVOICE'.
023700     05  FILLER    PIC X(30)
023800         VALUE 'CADILLAC            030INVOICE'.
023900     05  FILLER    PIC X(30)
024000         VALUE 'TOYOTA              020MSRP   '.
024100     05  FILLER    PIC X(30)
024200         VALUE 'NISSAN              030INVOICE'.
024300     05  FILLER    PIC X(30)
024400         VALUE 'HONDA               020MSRP   '.
024500     05  FILLER    PIC X(30)
024600         VALUE 'HYUNDAI             020INVOICE'.
024700     05  FILLER    PIC X(30)
024800         VALUE 'KIA                 020INVOICE'.
024900
025000 01  HOLDBACK-TABLE REDEFINES HOLDBACK-INFO.
025100     05  HOLDBACK-ROW             OCCURS 15.
025200         10  T-HB-MAKE            PIC X(20).
025300         10  T-HB-RATE            PIC V999.
025400         10  T-HB-BASIS           PIC X(07).
025500
025600*****************************************************************
025700*  INVOICE/MSRP RATIO TABLE BY MODEL, BASE/MID/HIGH TRIM AND    *
025800*  THE MSRP THRESHOLDS THAT SELECT WHICH RATIO APPLIES.  KEY IS *
025900*  MATCHED ON MODEL ALONE - THE MASTER LIST HAS NO TWO MAKES    *
026000*  SHARING A MODEL NAME (SEE 2120-ESTIMATE-INVOICE).             *
026100*****************************************************************
026200 01  RATIO-INFO.
026300     05  FILLER    PIC X(48)
026400         VALUE 'F-150                         939189042000065000'.
026500     05  FILLER    PIC X(48)
026600         VALUE 'F-250                         939189050000075000'.
026700     05  FILLER    PIC X(48)
026800         VALUE 'F-350                         939188052000080000'.
026900     05  FILLER    PIC X(48)
027000         VALUE 'F-450                         929088045000070000'.
027100     05  FILLER    PIC X(48)
027200         VALUE 'RAM 1500                      929088042000060000'.
027300     05  FILLER    PIC X(48)
027400         VALUE 'RAM 2500                      929088048000072000'.
027500     05  FILLER    PIC X(48)
027600         VALUE 'RAM 3500                      929087050000078000'.
027700     05  FILLER    PIC X(48)
027800         VALUE 'SILVERADO 1500                939189042000062000'.
027900     05  FILLER    PIC X(48)
028000         VALUE 'SILVERADO 2500HD              929088048000072000'.
028100     05  FILLER    PIC X(48)
028200         VALUE 'SILVERADO 3500HD              929087045000070000'.
028300     05  FILLER    PIC X(48)
028400         VALUE 'SIERRA 1500                   929088044000065000'.
028500     05  FILLER    PIC X(48)
028600         VALUE 'SIERRA 2500HD                 929088050000075000'.
028700     05  FILLER    PIC X(48)
028800         VALUE 'SIERRA 3500HD                 929087045000070000'.
028900     05  FILLER    PIC X(48)
029000         VALUE 'TUNDRA                        949291045000070000'.
029100     05  FILLER    PIC X(48)
029200         VALUE 'TACOMA                        959392045000070000'.
029300     05  FILLER    PIC X(48)
029400         VALUE 'TITAN                         929088045000070000'.
029500     05  FILLER    PIC X(48)
029600         VALUE 'FRONTIER                      949290045000070000'.
029700
029800 01  RATIO-TABLE REDEFINES RATIO-INFO.
029900     05  RATIO-ROW                OCCURS 17.
030000         10  T-IR-KEY             PIC X(30).
030100         10  T-IR-RATIO-BASE      PIC V99.
030200         10  T-IR-RATIO-MID       PIC V99.
030300         10  T-IR-RATIO-HIGH      PIC V99.
030400         10  T-IR-BASE-MAX        PIC 9(06).
030500         10  T-IR-HIGH-MIN        PIC 9(06).
030600
030700*****************************************************************
030800*  DAYS-SUPPLY TABLE BY MODEL.  DRIVES BOTH THE SUPPLY FACTOR   *
030900*  OF THE DEAL SCORE (2340-SCORE-SUPPLY) AND THE MARKET TREND   *
031000*  ROLLUP AT THE END OF THE RUN (3300-PRINT-TRENDS).             *
031100*****************************************************************
031200 01  DAYS-SUPPLY-INFO.
031300     05  FILLER    PIC X(23)
031400         VALUE 'RAM 3500            342'.
031500     05  FILLER    PIC X(23)
031600         VALUE 'RAM 2500            318'.
031700     05  FILLER    PIC X(23)
031800         VALUE 'RAM 1500            120'.
031900     05  FILLER    PIC X(23)
032000         VALUE 'F-150               100'.
032100     05  FILLER    PIC X(23)
032200         VALUE 'F-250               090'.
032300     05  FILLER    PIC X(23)
032400         VALUE 'F-350               085'.
032500     05  FILLER    PIC X(23)
032600         VALUE 'F-450               060'.
032700     05  FILLER    PIC X(23)
032800         VALUE 'SIERRA 1500         085'.
032900     05  FILLER    PIC X(23)
033000         VALUE 'SIERRA 2500HD       080'.
033100     05  FILLER    PIC X(23)
033200         VALUE 'SILVERADO 1500      085'.
033300     05  FILLER    PIC X(23)
033400         VALUE 'SILVERADO 2500HD    080'.
033500     05  FILLER    PIC X(23)
033600         VALUE 'TUNDRA              033'.
033700     05  FILLER    PIC X(23)
033800         VALUE 'TACOMA              030'.
033900
034000 01  DAYS-SUPPLY-TABLE REDEFINES DAYS-SUPPLY-INFO.
034100     05  DAYS-SUPPLY-ROW          OCCURS 13.
034200         10  T-DS-MODEL           PIC X(20).
034300         10  T-DS-DAYS            PIC 9(03).
034400
034500*****************************************************************
034600*  SUPPLY-MATCH-AREA - WORK FIELDS FOR THE DAYS-SUPPLY MODEL     *
034700*  LOOKUP (2341-FIND-SUPPLY-ROW / 3311-FIND-DS-ROW).  THE CALLER *
034800*  MOVES ITS OWN MODEL TEXT TO H-SUP-TARGET AND PERFORMS         *
034900*  2342-SUP-CALC-TGT-LEN ONCE BEFORE WALKING THE TABLE - REQ     *
035000*  DH-0202, 02/03/26.                                            *
035100*****************************************************************
035200 01  SUPPLY-MATCH-AREA.
035300     05  H-SUP-TARGET             PIC X(20)          VALUE SPACE.
035400     05  H-SUP-TGT-LEN            PIC 9(02)   COMP   VALUE 0.
035500     05  H-SUP-ROW-LEN            PIC 9(02)   COMP   VALUE 0.
035600     05  H-SUP-NEEDLE-LEN         PIC 9(02)   COMP   VALUE 0.
035700     05  H-SUP-LAST-START         PIC 9(02)   COMP   VALUE 0.
035800     05  H-SUP-SUBSTR-FOUND       PIC X(01)          VALUE 'N'.
035900     05  H-SUP-SCAN-DONE          PIC X(03)          VALUE 'NO'.
036000     05  FILLER                   PIC X(01)          VALUE SPACE.
036100
036200*****************************************************************
036300*  MFG INCENTIVE REFERENCE TABLE FOR THE TREND ROLLUP (SEE      *
036400*  3300-PRINT-TRENDS).  A ROW WITH A BLANK MODEL APPLIES TO      *
036500*  EVERY MODEL OF THAT MAKE - COUNTED AND SUMMED IN ADDITION TO  *
036600*  ANY MODEL-SPECIFIC ROW.                                       *
036700*****************************************************************
036800 01  INCENTIVE-INFO.
036900     05  FILLER    PIC X(45)
037000         VALUE 'RAM                 RAM 1500            02500'.
037100     05  FILLER    PIC X(45)
037200         VALUE 'RAM                                     01000'.
037300     05  FILLER    PIC X(45)
037400         VALUE 'FORD                F-150               03000'.
037500     05  FILLER    PIC X(45)
037600         VALUE 'FORD                                    01500'.
037700     05  FILLER    PIC X(45)
037800         VALUE 'CHEVROLET           SILVERADO 1500      02200'.
037900     05  FILLER    PIC X(45)
038000         VALUE 'CHEVROLET                               01000'.
038100     05  FILLER    PIC X(45)
038200         VALUE 'TOYOTA              TUNDRA              01800'.
038300     05  FILLER    PIC X(45)
038400         VALUE 'TOYOTA                                  00800'.
038500     05  FILLER    PIC X(45)
038600         VALUE 'NISSAN              TITAN               01500'.
038700     05  FILLER    PIC X(45)
038800         VALUE 'HONDA                                   00500'.
038900
039000 01  INCENTIVE-TABLE REDEFINES INCENTIVE-INFO.
039100     05  INCENTIVE-ROW            OCCURS 10.
039200         10  T-IN-MAKE            PIC X(20).
039300         10  T-IN-MODEL           PIC X(20).
039400         10  T-IN-AMOUNT          PIC 9(05).
039500
039600*****************************************************************
039700*  LETTER GRADE NAME TABLE, INDEXED THE SAME AS C-GRADE-CTR.    *
039800*****************************************************************
039900 01  GRADE-NAME-INFO.
040000     05  FILLER                   PIC X(02)   VALUE 'A+'.
040100     05  FILLER                   PIC X(02)   VALUE 'A '.
040200     05  FILLER                   PIC X(02)   VALUE 'B+'.
040300     05  FILLER                   PIC X(02)   VALUE 'B '.
040400     05  FILLER                   PIC X(02)   VALUE 'C+'.
040500     05  FILLER                   PIC X(02)   VALUE 'C '.
040600     05  FILLER                   PIC X(02)   VALUE 'D '.
040700     05  FILLER                   PIC X(02)   VALUE 'F '.
040800
040900 01  GRADE-NAME-TABLE REDEFINES GRADE-NAME-INFO.
041000     05  T-GRADE-NAME             PIC X(02)   OCCURS 8.
041100
041200*****************************************************************
041300*  INVOICE CACHE LOADED FROM INVCACHE-IN AT 1100-LOAD-INVCACHE. *
041400*  THE FEED COMES OUT OF THE EXTRACT SORTED BY YEAR/MAKE/MODEL/ *
041500*  TRIM SO THE LOOKUP AT 2110-FIND-CACHE JUST WALKS THE TABLE.  *
041600*****************************************************************
041700 01  INVCACHE-TABLE.
041800     05  INVCACHE-ROW             OCCURS 2000 TIMES
041900                                   INDEXED BY IX-INV.
042000         10  T-INV-YEAR           PIC 9(04).
042100         10  T-INV-MAKE           PIC X(20).
042200         10  T-INV-MODEL          PIC X(20).
042300         10  T-INV-TRIM           PIC X(15).
042400         10  T-INV-MSRP           PIC 9(07)V99.
042500         10  T-INV-INVOICE-PRICE  PIC 9(07)V99.
042600         10  T-INV-HOLDBACK-AMT   PIC 9(06)V99.
042700         10  FILLER               PIC X(05).
042800
042900*****************************************************************
043000*  DISTINCT MAKE/MODEL TABLE BUILT DURING THE MAIN PASS FOR THE *
043100*  END-OF-RUN MARKET TREND ROLLUP (SEE 2800-TREND-TABLE-UPD).   *
043200*****************************************************************
043300 01  TREND-TABLE.
043400     05  TREND-ROW                OCCURS 200 TIMES
043500                                   INDEXED BY IX-TRN.
043600         10  T-TRN-MAKE           PIC X(20).
043700         10  T-TRN-MODEL          PIC X(20).
043800         10  FILLER               PIC X(05).
043900
044000 01  PRINT-CONTROL-AREA.
044100     05  D2-REPORT-TITLE-LINE.
044200         10  FILLER               PIC X(46)   VALUE SPACE.
044300         10  FILLER               PIC X(40)   VALUE
044400             'DAILY DEAL RATING AND NEGOTIATION REPORT'.
044500         10  FILLER               PIC X(46)   VALUE SPACE.
044600
044700     05  D2-COLUMN-HEADING-LINE-1.
044800         10  FILLER               PIC X(01)   VALUE SPACE.
044900         10  FILLER               PIC X(17)   VALUE 'VIN'.
045000         10  FILLER               PIC X(05)   VALUE 'YEAR'.
045100         10  FILLER               PIC X(21)   VALUE 'MAKE'.
045200         10  FILLER               PIC X(21)   VALUE 'MODEL'.
045300         10  FILLER               PIC X(13)   VALUE 'ASKING'.
045400         10  FILLER               PIC X(13)   VALUE 'TRUE COST'.
045500         10  FILLER               PIC X(07)   VALUE 'SCORE'.
045600         10  FILLER               PIC X(07)   VALUE 'GRADE'.
045700         10  FILLER               PIC X(13)   VALUE 'AGGRESSIVE'.
045800         10  FILLER               PIC X(13)   VALUE 'REASONABLE'.
045900         10  FILLER               PIC X(01)   VALUE SPACE.
046000
046100     05  D2-DETAIL-LINE.
046200         10  FILLER               PIC X(01)   VALUE SPACE.
046300         10  D2-O-VIN             PIC X(17).
046400         10  FILLER               PIC X(01)   VALUE SPACE.
046500         10  D2-O-YEAR            PIC 9(04).
046600         10  FILLER               PIC X(01)   VALUE SPACE.
046700         10  D2-O-MAKE            PIC X(15).
046800         10  FILLER               PIC X(01)   VALUE SPACE.
046900         10  D2-O-MODEL           PIC X(15).
047000         10  FILLER               PIC X(01)   VALUE SPACE.
047100         10  D2-O-ASKING          PIC $$$,$$$.99.
047200         10  FILLER               PIC X(01)   VALUE SPACE.
047300         10  D2-O-TRUE-COST       PIC $$$,$$$.99-.
047400         10  FILLER               PIC X(01)   VALUE SPACE.
047500         10  D2-O-SCORE           PIC ZZ9.
047600         10  FILLER               PIC X(01)   VALUE SPACE.
047700         10  D2-O-GRADE           PIC X(02).
047800         10  FILLER               PIC X(03)   VALUE SPACE.
047900         10  D2-O-OFFER-AGGR      PIC $$$,$$$.99.
048000         10  FILLER               PIC X(01)   VALUE SPACE.
048100         10  D2-O-OFFER-REAS      PIC $$$,$$$.99.
048200         10  FILLER               PIC X(22)   VALUE SPACE.
048300
048400     05  D2-NEGOT-LINE-1.
048500         10  FILLER               PIC X(05)   VALUE SPACE.
048600         10  FILLER               PIC X(15)   VALUE
048700             'NEGOTIATION - '.
048800         10  FILLER               PIC X(10)   VALUE 'CARRYING:'.
048900         10  D2-O-NEG-CARRY       PIC $$$,$$$.99.
049000         10  FILLER               PIC X(03)   VALUE SPACE.
049100         10  FILLER               PIC X(12)   VALUE
049200             'CURTAILMENT:'.
049300         10  D2-O-NEG-CURTAIL     PIC $$$,$$$.99.
049400         10  FILLER               PIC X(03)   VALUE SPACE.
049500         10  FILLER               PIC X(11)   VALUE
049600             'BREAKEVEN:'.
049700         10  D2-O-NEG-BREAKEVEN   PIC $$$,$$$.99-.
049800         10  FILLER               PIC X(42)   VALUE SPACE.
049900
050000     05  D2-NEGOT-LINE-2.
050100         10  FILLER               PIC X(05)   VALUE SPACE.
050200         10  FILLER               PIC X(15)   VALUE
050300             'OFFER TARGETS -'.
050400         10  FILLER               PIC X(06)   VALUE 'AGGR:'.
050500         10  D2-O-NEG-AGGR        PIC $$$,$$$.99-.
050600         10  FILLER               PIC X(03)   VALUE SPACE.
050700         10  FILLER               PIC X(06)   VALUE 'REAS:'.
050800         10  D2-O-NEG-REAS        PIC $$$,$$$.99-.
050900         10  FILLER               PIC X(03)   VALUE SPACE.
051000         10  FILLER               PIC X(08)   VALUE 'LIKELY:'.
051100         10  D2-O-NEG-LIKELY      PIC $$$,$$$.99-.
051200         10  FILLER               PIC X(53)   VALUE SPACE.
051300
051400     05  D2-NEGOT-LINE-3.
051500         10  FILLER               PIC X(05)   VALUE SPACE.
051600         10  FILLER               PIC X(15)   VALUE
051700             'DELTAS -       '.
051800         10  FILLER               PIC X(17)   VALUE
051900             'ASKING-INVOICE:'.
052000         10  D2-O-NEG-DELTA-INV   PIC $$$,$$$.99-.
052100         10  FILLER               PIC X(03)   VALUE SPACE.
052200         10  FILLER               PIC X(18)   VALUE
052300             'ASKING-TRUE COST:'.
052400         10  D2-O-NEG-DELTA-COST  PIC $$$,$$$.99-.
052500         10  FILLER               PIC X(52)   VALUE SPACE.
052600
052700     05  D2-NEGOT-LINE-4.
052800         10  FILLER               PIC X(05)   VALUE SPACE.
052900         10  FILLER               PIC X(16)   VALUE
053000             'TALKING POINTS:'.
053100         10  D2-O-TALK-POINTS     PIC X(111).
053200
053300     05  D3-TREND-HEADING-LINE.
053400         10  FILLER               PIC X(45)   VALUE SPACE.
053500         10  FILLER               PIC X(42)   VALUE
053600             'MARKET TREND SUMMARY BY MAKE AND MODEL'.
053700         10  FILLER               PIC X(45)   VALUE SPACE.
053800
053900     05  D3-TREND-LINE.
054000         10  FILLER               PIC X(01)   VALUE SPACE.
054100         10  D3-O-MAKE            PIC X(20).
054200         10  FILLER               PIC X(01)   VALUE SPACE.
054300         10  D3-O-MODEL           PIC X(20).
054400         10  FILLER               PIC X(02)   VALUE SPACE.
054500         10  D3-O-DAYS-SUPPLY     PIC ZZ9.
054600         10  FILLER               PIC X(02)   VALUE SPACE.
054700         10  D3-O-SUP-RATIO       PIC Z9.99.
054800         10  FILLER               PIC X(02)   VALUE SPACE.
054900         10  D3-O-SUP-LEVEL       PIC X(13).
055000         10  D3-O-PR-TREND        PIC X(10).
055100         10  D3-O-INV-LEVEL       PIC X(09).
055200         10  FILLER               PIC X(02)   VALUE SPACE.
055300         10  D3-O-INCV-CTR        PIC ZZ9.
055400         10  FILLER               PIC X(01)   VALUE SPACE.
055500         10  D3-O-INCV-AMT        PIC $$,$$$,$$9.
055600         10  FILLER               PIC X(28)   VALUE SPACE.
055700
055800     05  D9-TOTALS-HEADING-LINE.
055900         10  FILLER               PIC X(48)   VALUE SPACE.
056000         10  FILLER               PIC X(36)   VALUE
056100             'DHDEALRT CONTROL TOTALS'.
056200         10  FILLER               PIC X(48)   VALUE SPACE.
056300
056400     05  D9-TOTALS-LINE-1.
056500         10  FILLER               PIC X(05)   VALUE SPACE.
056600         10  FILLER               PIC X(17)   VALUE
056700             'LISTINGS READ:  '.
056800         10  D9-O-LISTINGS-READ   PIC ZZZ,ZZ9.
056900         10  FILLER               PIC X(05)   VALUE SPACE.
057000         10  FILLER               PIC X(17)   VALUE
057100             'LISTINGS WROTE: '.
057200         10  D9-O-LISTINGS-WRITE  PIC ZZZ,ZZ9.
057300         10  FILLER               PIC X(74)   VALUE SPACE.
057400
057500     05  D9-TOTALS-LINE-2.
057600         10  FILLER               PIC X(05)   VALUE SPACE.
057700         10  FILLER               PIC X(17)   VALUE
057800             'CACHED PRICING: '.
057900         10  D9-O-CACHED-CTR      PIC ZZZ,ZZ9.
058000         10  FILLER               PIC X(05)   VALUE SPACE.
058100         10  FILLER               PIC X(17)   VALUE
058200             'ESTIMATED PRICE: '.
058300         10  D9-O-ESTIMATE-CTR    PIC ZZZ,ZZ9.
058400         10  FILLER               PIC X(05)   VALUE SPACE.
058500         10  FILLER               PIC X(15)   VALUE
058600             'AVERAGE SCORE: '.
058700         10  D9-O-AVG-SCORE       PIC ZZ9.9.
058800         10  FILLER               PIC X(49)   VALUE SPACE.
058900
059000     05  D9-TOTALS-LINE-3.
059100         10  FILLER               PIC X(05)   VALUE SPACE.
059200         10  FILLER               PIC X(18)   VALUE
059300             'GRADE DISTRIBUTION:'.
059400         10  D9-O-GRADE-BLOCK     OCCURS 8.
059500             15  D9-O-GRADE-NAME  PIC X(02).
059600             15  FILLER           PIC X(01)   VALUE '-'.
059700             15  D9-O-GRADE-CTR   PIC ZZ9.
059800             15  FILLER           PIC X(03)   VALUE SPACE.
059900         10  FILLER               PIC X(37)   VALUE SPACE.
060000
060100 PROCEDURE DIVISION.
060200 0000-MAIN.
060300     PERFORM 1000-INIT.
060400     PERFORM 2000-MAINLINE
060500         UNTIL MORE-RECS = 'NO'.
060600     PERFORM 3000-CLOSING.
060700     STOP RUN.
060800
060900 1000-INIT.
061000     OPEN INPUT  LISTINGS-IN
061100                 INVCACHE-IN.
061200     OPEN OUTPUT SCORED-OUT-FILE
061300                 RPTFILE.
061400
061500     ACCEPT D0-RUN-DATE-YYMMDD FROM DATE.
061600*  SCORING DATE IS A RUN PARAMETER PUNCHED ON THE JOB'S PARM    *
061700*  CARD AND PASSED IN THROUGH SYSIN - THE TIMING FACTOR SCORES  *
061800*  AGAINST THIS DATE, NOT NECESSARILY TODAY'S RUN DATE.          *
061900     ACCEPT D0-SCORE-DATE-CCYYMMDD FROM CONSOLE.
062000
062100     PERFORM 1100-LOAD-INVCACHE
062200         UNTIL H-EOF-INV = 'YES'.
062300
062400     PERFORM 9000-READ.
062500     PERFORM 9100-HEADINGS.
062600
062700 1100-LOAD-INVCACHE.
062800     READ INVCACHE-IN
062900         AT END
063000             MOVE 'YES' TO H-EOF-INV
063100             GO TO 1100-X.
063200
063300     ADD 1 TO SUB-INV.
063400     ADD 1 TO C-INV-TBL-CTR.
063500     MOVE INV-YEAR           TO T-INV-YEAR (SUB-INV).
063600     MOVE INV-MAKE           TO T-INV-MAKE (SUB-INV).
063700     MOVE INV-MODEL          TO T-INV-MODEL (SUB-INV).
063800     MOVE INV-TRIM           TO T-INV-TRIM (SUB-INV).
063900     MOVE INV-MSRP           TO T-INV-MSRP (SUB-INV).
064000     MOVE INV-INVOICE-PRICE  TO T-INV-INVOICE-PRICE (SUB-INV).
064100     MOVE INV-HOLDBACK-AMT   TO T-INV-HOLDBACK-AMT (SUB-INV).
064200
064300 1100-X.
064400     EXIT.
064500
064600 2000-MAINLINE.
064700     ADD 1 TO C-LISTINGS-READ.
064800     PERFORM 2100-PRICE-LISTING THRU 2100-X.
064900     PERFORM 2200-COST-CALCS.
065000     PERFORM 2300-SCORE-LISTING.
065100     PERFORM 2400-OFFER-TARGETS.
065200     PERFORM 2500-WRITE-SCORED.
065300     PERFORM 2600-ACCUM-TOTALS.
065400     PERFORM 2700-NEGOTIATION THRU 2700-X.
065500     PERFORM 2800-TREND-TABLE-UPD.
065600     PERFORM 9000-READ.
065700
065800*****************************************************************
065900*  2100-PRICE-LISTING - LOOK UP THE INVOICE CACHE FIRST; IF THE *
066000*  UNIT IS NOT IN THE CACHE, FALL THROUGH TO THE ESTIMATOR.      *
066100*****************************************************************
066200 2100-PRICE-LISTING.
066300     MOVE 'NO' TO H-FOUND-SW.
066400     PERFORM 2110-FIND-CACHE
066500         VARYING SUB-INV FROM 1 BY 1
066600             UNTIL SUB-INV > C-INV-TBL-CTR
066700                OR H-FOUND-SW = 'YES'.
066800
066900     IF H-FOUND-SW = 'YES'
067000         ADD 1 TO C-CACHED-CTR
067100         MOVE 'CACHED   ' TO SCO-SOURCE.
067200
067300     IF H-FOUND-SW = 'YES' AND CACHE-TRACE-ON
067400         DISPLAY 'DHDEALRT CACHE HIT VIN=' LST-VIN.
067500
067600     IF H-FOUND-SW = 'YES'
067700         GO TO 2100-X.
067800
067900     PERFORM 2120-ESTIMATE-INVOICE.
068000     ADD 1 TO C-ESTIMATE-CTR.
068100     MOVE 'ESTIMATED' TO SCO-SOURCE.
068200
068300 2100-X.
068400     EXIT.
068500
068600 2110-FIND-CACHE.
068700     IF T-INV-YEAR (SUB-INV)  = LST-YEAR
068800        AND T-INV-MAKE (SUB-INV)  = LST-MAKE
068900        AND T-INV-MODEL (SUB-INV) = LST-MODEL
069000        AND (LST-TRIM = SPACE
069100             OR T-INV-TRIM (SUB-INV) = LST-TRIM)
069200         MOVE 'YES' TO H-FOUND-SW
069300         MOVE T-INV-INVOICE-PRICE (SUB-INV) TO C-INVOICE-PRICE
069400         MOVE T-INV-HOLDBACK-AMT  (SUB-INV) TO C-HOLDBACK.
069500
069600*****************************************************************
069700*  2120-ESTIMATE-INVOICE - MSRP TIMES A TRIM-TIER RATIO, THEN   *
069800*  HOLDBACK BY THE MAKE'S RATE AND BASIS (SEE 2110-FIND-HOLDBACK *
069900*  BELOW - REUSED PARAGRAPH NUMBER PREDATES THE CACHE LOOKUP).  *
070000*****************************************************************
070100 2120-ESTIMATE-INVOICE.
070200     MOVE 'NO' TO H-FOUND-SW.
070300     PERFORM 2121-FIND-RATIO
070400         VARYING SUB-RTO FROM 1 BY 1
070500             UNTIL SUB-RTO > 17
070600                OR H-FOUND-SW = 'YES'.
070700
070800     IF H-FOUND-SW = 'YES'
070900         IF LST-MSRP NOT > T-IR-BASE-MAX (SUB-RTO)
071000             COMPUTE C-INVOICE-PRICE ROUNDED =
071100                 LST-MSRP * T-IR-RATIO-BASE (SUB-RTO)
071200         ELSE
071300             IF LST-MSRP NOT < T-IR-HIGH-MIN (SUB-RTO)
071400                 COMPUTE C-INVOICE-PRICE ROUNDED =
071500                     LST-MSRP * T-IR-RATIO-HIGH (SUB-RTO)
071600             ELSE
071700                 COMPUTE C-INVOICE-PRICE ROUNDED =
071800                     LST-MSRP * T-IR-RATIO-MID (SUB-RTO)
071900     ELSE
072000         COMPUTE C-INVOICE-PRICE ROUNDED = LST-MSRP * 0.92.
072100
072200     PERFORM 2110-FIND-HOLDBACK.
072300
072400 2121-FIND-RATIO.
072500     IF T-IR-KEY (SUB-RTO) = LST-MODEL
072600         MOVE 'YES' TO H-FOUND-SW.
072700
072800*****************************************************************
072900*  2110-FIND-HOLDBACK - RATE AND BASIS BY MAKE.  UNKNOWN MAKE   *
073000*  DEFAULTS TO .020 OF MSRP (CORRECTED 03/19/90 - GM DIVISIONS  *
073100*  HOLD BACK ON INVOICE, NOT MSRP).                              *
073200*****************************************************************
073300 2110-FIND-HOLDBACK.
073400     MOVE 'NO' TO H-FOUND-SW.
073500     PERFORM 2111-FIND-HB-ROW
073600         VARYING SUB-HLD FROM 1 BY 1
073700             UNTIL SUB-HLD > 15
073800                OR H-FOUND-SW = 'YES'.
073900
074000     IF H-FOUND-SW = 'YES'
074100         IF T-HB-BASIS (SUB-HLD) = 'MSRP   '
074200             COMPUTE C-HOLDBACK ROUNDED =
074300                 LST-MSRP * T-HB-RATE (SUB-HLD)
074400         ELSE
074500             COMPUTE C-HOLDBACK ROUNDED =
074600                 C-INVOICE-PRICE * T-HB-RATE (SUB-HLD)
074700     ELSE
074800         COMPUTE C-HOLDBACK ROUNDED = LST-MSRP * 0.02.
074900
075000 2111-FIND-HB-ROW.
075100     IF T-HB-MAKE (SUB-HLD) = LST-MAKE
075200         MOVE 'YES' TO H-FOUND-SW.
075300
075400*****************************************************************
075500*  2200-COST-CALCS - TRUE DEALER COST AND MARGIN.  DEALER CASH  *
075600*  ADDED TO THE FORMULA 09/28/01 - REBATES STAY BUYER-SIDE.     *
075700*****************************************************************
075800 2200-COST-CALCS.
075900     COMPUTE C-TRUE-COST =
076000         C-INVOICE-PRICE - C-HOLDBACK - LST-DEALER-CASH.
076100
076200     IF LST-MSRP > 0
076300         COMPUTE C-MARGIN = LST-MSRP - C-TRUE-COST
076400         COMPUTE C-MARGIN-PCT ROUNDED =
076500             (C-MARGIN / LST-MSRP) * 100
076600     ELSE
076700         MOVE 0 TO C-MARGIN
076800         MOVE 0 TO C-MARGIN-PCT.
076900
077000 2300-SCORE-LISTING.
077100     PERFORM 2310-SCORE-PRICE THRU 2310-X.
077200     PERFORM 2320-SCORE-DAYS.
077300     PERFORM 2330-SCORE-INCENTIVE THRU 2330-X.
077400     PERFORM 2340-SCORE-SUPPLY THRU 2340-X.
077500     PERFORM 2350-SCORE-TIMING.
077600
077700     COMPUTE C-WEIGHT-TOTAL ROUNDED =
077800         (C-PRICE-SCORE * 0.35) + (C-DAYS-SCORE * 0.25) +
077900         (C-INCV-SCORE * 0.20)  + (C-SUP-SCORE  * 0.12) +
078000         (C-TIME-SCORE * 0.08).
078100
078200     COMPUTE C-FINAL-SCORE ROUNDED = C-WEIGHT-TOTAL.
078300     IF C-FINAL-SCORE > 100
078400         MOVE 100 TO C-FINAL-SCORE.
078500     IF C-FINAL-SCORE < 0
078600         MOVE 0   TO C-FINAL-SCORE.
078700
078800     PERFORM 2360-GRADE-IT.
078900
079000*****************************************************************
079100*  2310-SCORE-PRICE - HOW MUCH OF THE MARGIN THE ASKING PRICE   *
079200*  LEAVES ON THE TABLE FOR THE BUYER.                            *
079300*****************************************************************
079400 2310-SCORE-PRICE.
079500     IF C-TRUE-COST NOT > 0 OR LST-MSRP NOT > 0
079600         MOVE 50.0 TO C-PRICE-SCORE
079700         GO TO 2310-X.
079800
079900     IF C-MARGIN NOT > 0
080000         MOVE 50.0 TO C-PRICE-SCORE
080100         GO TO 2310-X.
080200
080300     COMPUTE C-CAPTURE-PCT ROUNDED =
080400         ((LST-MSRP - LST-ASKING-PRICE) / C-MARGIN) * 100.
080500
080600     IF LST-ASKING-PRICE NOT > C-TRUE-COST
080700         MOVE 100.0 TO C-PRICE-SCORE
080800     ELSE
080900         IF C-CAPTURE-PCT >= 80
081000             MOVE 90.0 TO C-PRICE-SCORE
081100         ELSE
081200             IF C-CAPTURE-PCT >= 60
081300                 MOVE 75.0 TO C-PRICE-SCORE
081400             ELSE
081500                 IF C-CAPTURE-PCT >= 40
081600                     MOVE 55.0 TO C-PRICE-SCORE
081700                 ELSE
081800                     IF C-CAPTURE-PCT >= 20
081900                         MOVE 35.0 TO C-PRICE-SCORE
082000                     ELSE
082100                         IF C-CAPTURE-PCT >= 0
082200                             MOVE 15.0 TO C-PRICE-SCORE
082300                         ELSE
082400                             MOVE 5.0 TO C-PRICE-SCORE.
082500
082600 2310-X.
082700     EXIT.
082800
082900 2320-SCORE-DAYS.
083000     IF LST-DAYS-ON-LOT >= 270
083100         MOVE 100.0 TO C-DAYS-SCORE
083200     ELSE
083300         IF LST-DAYS-ON-LOT >= 180
083400             MOVE 80.0 TO C-DAYS-SCORE
083500         ELSE
083600             IF LST-DAYS-ON-LOT >= 120
083700                 MOVE 65.0 TO C-DAYS-SCORE
083800             ELSE
083900                 IF LST-DAYS-ON-LOT >= 90
084000                     MOVE 50.0 TO C-DAYS-SCORE
084100                 ELSE
084200                     IF LST-DAYS-ON-LOT >= 60
084300                         MOVE 35.0 TO C-DAYS-SCORE
084400                     ELSE
084500                         IF LST-DAYS-ON-LOT >= 30
084600                             MOVE 20.0 TO C-DAYS-SCORE
084700                         ELSE
084800                             MOVE 10.0 TO C-DAYS-SCORE.
084900
085000 2330-SCORE-INCENTIVE.
085100     IF LST-MSRP NOT > 0
085200         MOVE 0.0 TO C-INCV-SCORE
085300         GO TO 2330-X.
085400
085500     COMPUTE C-INCV-PCT ROUNDED =
085600         (LST-REBATES / LST-MSRP) * 100.
085700
085800     IF C-INCV-PCT >= 15
085900         MOVE 100.0 TO C-INCV-SCORE
086000     ELSE
086100         IF C-INCV-PCT >= 10
086200             MOVE 85.0 TO C-INCV-SCORE
086300         ELSE
086400             IF C-INCV-PCT >= 7
086500                 MOVE 70.0 TO C-INCV-SCORE
086600             ELSE
086700                 IF C-INCV-PCT >= 5
086800                     MOVE 55.0 TO C-INCV-SCORE
086900                 ELSE
087000                     IF C-INCV-PCT >= 3
087100                         MOVE 40.0 TO C-INCV-SCORE
087200                     ELSE
087300                         IF C-INCV-PCT >= 1
087400                             MOVE 25.0 TO C-INCV-SCORE
087500                         ELSE
087600                             MOVE 10.0 TO C-INCV-SCORE.
087700
087800 2330-X.
087900     EXIT.
088000
088100*****************************************************************
088200*  2340-SCORE-SUPPLY - MATCHES LST-MODEL AGAINST THE DAYS-SUPPLY *
088300*  TABLE (SEE 2341 BELOW) AND GRADES HOW LONG THE MODEL LINE HAS *
088400*  BEEN SITTING ACROSS THE WHOLE FEED.  UNKNOWN MODEL SCORES 40. *
088500*****************************************************************
088600 2340-SCORE-SUPPLY.
088700     MOVE 'NO' TO H-FOUND-SW.
088800     MOVE LST-MODEL TO H-SUP-TARGET.
088900     PERFORM 2342-SUP-CALC-TGT-LEN.
089000     PERFORM 2341-FIND-SUPPLY-ROW
089100         VARYING SUB-SUP FROM 1 BY 1
089200             UNTIL SUB-SUP > 13
089300                OR H-FOUND-SW = 'YES'.
089400
089500     IF H-FOUND-SW = 'NO'
089600         MOVE 40.0 TO C-SUP-SCORE
089700         GO TO 2340-X.
089800
089900     COMPUTE C-SUP-RATIO ROUNDED = C-SUP-DAYS / 76.
090000
090100     IF C-SUP-RATIO >= 4.0
090200         MOVE 100.0 TO C-SUP-SCORE
090300     ELSE
090400         IF C-SUP-RATIO >= 2.5
090500             MOVE 85.0 TO C-SUP-SCORE
090600         ELSE
090700             IF C-SUP-RATIO >= 1.5
090800                 MOVE 65.0 TO C-SUP-SCORE
090900             ELSE
091000                 IF C-SUP-RATIO >= 1.0
091100                     MOVE 45.0 TO C-SUP-SCORE
091200                 ELSE
091300                     IF C-SUP-RATIO >= 0.7
091400                         MOVE 25.0 TO C-SUP-SCORE
091500                     ELSE
091600                         MOVE 10.0 TO C-SUP-SCORE.
091700
091800 2340-X.
091900     EXIT.
092000
092100*  EXACT MODEL COMPARE FIRST.  02/03/26 - FEED TRIM/PACKAGE       *
092200*  SUFFIXES ("SIERRA 1500 AT4" AGAINST OUR "SIERRA 1500" ROW, OR  *
092300*  VICE VERSA) WERE MISSING THE TABLE ON EXACT COMPARE ALONE, SO  *
092400*  A MISS NOW FALLS BACK TO A SUBSTRING TEST EITHER DIRECTION -   *
092500*  REQ DH-0202.                                                  *
092600 2341-FIND-SUPPLY-ROW.
092700     IF T-DS-MODEL (SUB-SUP) = H-SUP-TARGET
092800         MOVE 'YES' TO H-FOUND-SW
092900         MOVE T-DS-DAYS (SUB-SUP) TO C-SUP-DAYS
093000     ELSE
093100         PERFORM 2344-SUP-CALC-ROW-LEN
093200         PERFORM 2346-SUP-TEST-SUBSTR
093300         IF H-SUP-SUBSTR-FOUND = 'Y'
093400             MOVE 'YES' TO H-FOUND-SW
093500             MOVE T-DS-DAYS (SUB-SUP) TO C-SUP-DAYS.
093600
093700*****************************************************************
093800*  2342-SUP-CALC-TGT-LEN / 2343-SUP-SCAN-TGT-ONE - BACKWARD SCAN *
093900*  FOR THE TARGET MODEL'S TRUE LENGTH (TRAILING SPACES DO NOT    *
094000*  COUNT).  SAME IDIOM AS DHALERT'S 2115/2116 ALERT-LENGTH SCAN, *
094100*  SET UP ONCE PER CALLER BEFORE THE TABLE WALK - REQ DH-0202.    *
094200*****************************************************************
094300 2342-SUP-CALC-TGT-LEN.
094400     MOVE 20  TO H-SUP-TGT-LEN.
094500     MOVE 'NO' TO H-SUP-SCAN-DONE.
094600     PERFORM 2343-SUP-SCAN-TGT-ONE
094700         VARYING SUB-CHR FROM 20 BY -1
094800             UNTIL SUB-CHR < 1
094900                OR H-SUP-SCAN-DONE = 'YES'.
095000
095100 2343-SUP-SCAN-TGT-ONE.
095200     IF H-SUP-TARGET (SUB-CHR:1) NOT = SPACE
095300         MOVE SUB-CHR TO H-SUP-TGT-LEN
095400         MOVE 'YES'   TO H-SUP-SCAN-DONE
095500     ELSE
095600         MOVE 0 TO H-SUP-TGT-LEN.
095700
095800*****************************************************************
095900*  2344-SUP-CALC-ROW-LEN / 2345-SUP-SCAN-ROW-ONE - SAME BACKWARD *
096000*  SCAN, RUN AGAINST THE CURRENT TABLE ROW'S MODEL TEXT - REQ     *
096100*  DH-0202.                                                      *
096200*****************************************************************
096300 2344-SUP-CALC-ROW-LEN.
096400     MOVE 20  TO H-SUP-ROW-LEN.
096500     MOVE 'NO' TO H-SUP-SCAN-DONE.
096600     PERFORM 2345-SUP-SCAN-ROW-ONE
096700         VARYING SUB-CHR FROM 20 BY -1
096800             UNTIL SUB-CHR < 1
096900                OR H-SUP-SCAN-DONE = 'YES'.
097000
097100 2345-SUP-SCAN-ROW-ONE.
097200     IF T-DS-MODEL (SUB-SUP) (SUB-CHR:1) NOT = SPACE
097300         MOVE SUB-CHR TO H-SUP-ROW-LEN
097400         MOVE 'YES'   TO H-SUP-SCAN-DONE
097500     ELSE
097600         MOVE 0 TO H-SUP-ROW-LEN.
097700
097800*****************************************************************
097900*  2346-SUP-TEST-SUBSTR - EITHER-DIRECTION SUBSTRING TEST.  THE   *
098000*  SHORTER OF THE TARGET AND THE ROW MODEL SLIDES ACROSS THE      *
098100*  LONGER ONE AS THE NEEDLE - REQ DH-0202.                        *
098200*****************************************************************
098300 2346-SUP-TEST-SUBSTR.
098400     MOVE 'N' TO H-SUP-SUBSTR-FOUND.
098500     IF H-SUP-ROW-LEN > 0 AND H-SUP-TGT-LEN > 0
098600         IF H-SUP-ROW-LEN <= H-SUP-TGT-LEN
098700             MOVE H-SUP-ROW-LEN TO H-SUP-NEEDLE-LEN
098800             COMPUTE H-SUP-LAST-START =
098900                 (H-SUP-TGT-LEN - H-SUP-ROW-LEN) + 1
099000             PERFORM 2347-SUP-SLIDE-ROW-IN-TGT
099100                 VARYING SUB-SUB FROM 1 BY 1
099200                     UNTIL SUB-SUB > H-SUP-LAST-START
099300                        OR H-SUP-SUBSTR-FOUND = 'Y'
099400         ELSE
099500             MOVE H-SUP-TGT-LEN TO H-SUP-NEEDLE-LEN
099600             COMPUTE H-SUP-LAST-START =
099700                 (H-SUP-ROW-LEN - H-SUP-TGT-LEN) + 1
099800             PERFORM 2348-SUP-SLIDE-TGT-IN-ROW
099900                 VARYING SUB-SUB FROM 1 BY 1
100000                     UNTIL SUB-SUB > H-SUP-LAST-START
100100                        OR H-SUP-SUBSTR-FOUND = 'Y'.
100200
100300 2347-SUP-SLIDE-ROW-IN-TGT.
100400     IF H-SUP-TARGET (SUB-SUB : H-SUP-NEEDLE-LEN)
100500             = T-DS-MODEL (SUB-SUP) (1 : H-SUP-NEEDLE-LEN)
100600         MOVE 'Y' TO H-SUP-SUBSTR-FOUND.
100700
100800 2348-SUP-SLIDE-TGT-IN-ROW.
100900     IF T-DS-MODEL (SUB-SUP) (SUB-SUB : H-SUP-NEEDLE-LEN)
101000             = H-SUP-TARGET (1 : H-SUP-NEEDLE-LEN)
101100         MOVE 'Y' TO H-SUP-SUBSTR-FOUND.
101200
101300*****************************************************************
101400*  2350-SCORE-TIMING - REWARDS MONTH-END AND CALENDAR-QUARTER   *
101500*  CLOSES WHEN DEALERS ARE MOST MOTIVATED TO MOVE METAL.         *
101600*  02/09/99 - MONTH-END TEST NO LONGER ASSUMES A 30-DAY MONTH,  *
101700*  DAY-OF-MONTH THRESHOLD ALONE IS WHAT DRIVES THE BONUS.        *
101800*****************************************************************
101900 2350-SCORE-TIMING.
102000     MOVE 30.0 TO C-TIME-SCORE.
102100
102200     IF D0-SCORE-DD >= 26
102300         ADD 30 TO C-TIME-SCORE
102400     ELSE
102500         IF D0-SCORE-DD >= 20
102600             ADD 15 TO C-TIME-SCORE.
102700
102800     IF D0-SCORE-MM = 3 OR 6 OR 9 OR 12
102900         ADD 25 TO C-TIME-SCORE.
103000
103100     IF D0-SCORE-MM = 12
103200         ADD 15 TO C-TIME-SCORE.
103300
103400     IF C-TIME-SCORE > 100.0
103500         MOVE 100.0 TO C-TIME-SCORE.
103600
103700 2360-GRADE-IT.
103800     EVALUATE TRUE
103900         WHEN C-FINAL-SCORE >= 90
104000             MOVE 1 TO SUB-GRD
104100         WHEN C-FINAL-SCORE >= 80
104200             MOVE 2 TO SUB-GRD
104300         WHEN C-FINAL-SCORE >= 70
104400             MOVE 3 TO SUB-GRD
104500         WHEN C-FINAL-SCORE >= 60
104600             MOVE 4 TO SUB-GRD
104700         WHEN C-FINAL-SCORE >= 50
104800             MOVE 5 TO SUB-GRD
104900         WHEN C-FINAL-SCORE >= 40
105000             MOVE 6 TO SUB-GRD
105100         WHEN C-FINAL-SCORE >= 30
105200             MOVE 7 TO SUB-GRD
105300         WHEN OTHER
105400             MOVE 8 TO SUB-GRD
105500     END-EVALUATE.
105600
105700     MOVE T-GRADE-NAME (SUB-GRD) TO SCO-GRADE.
105800     ADD 1 TO C-GRADE-CTR (SUB-GRD).
105900
106000*****************************************************************
106100*  2400-OFFER-TARGETS - CARRYING COST AND THE THREE OFFER TIERS *
106200*  BY DAYS ON LOT, EACH FLOORED AT TRUE COST LESS CARRYING SO   *
106300*  THE SYSTEM NEVER SUGGESTS AN OFFER BELOW WHAT IT COST THE    *
106400*  DEALER TO KEEP THE UNIT ON THE LOT.                           *
106500*****************************************************************
106600 2400-OFFER-TARGETS.
106700     COMPUTE C-CARRY-COST ROUNDED = LST-DAYS-ON-LOT * 7.90.
106800
106900     EVALUATE TRUE
107000         WHEN LST-DAYS-ON-LOT >= 300
107100             MOVE 0.28 TO C-DISC-AGGR
107200             MOVE 0.23 TO C-DISC-REAS
107300             MOVE 0.20 TO C-DISC-LIKELY
107400         WHEN LST-DAYS-ON-LOT >= 180
107500             MOVE 0.23 TO C-DISC-AGGR
107600             MOVE 0.18 TO C-DISC-REAS
107700             MOVE 0.15 TO C-DISC-LIKELY
107800         WHEN LST-DAYS-ON-LOT >= 90
107900             MOVE 0.17 TO C-DISC-AGGR
108000             MOVE 0.13 TO C-DISC-REAS
108100             MOVE 0.10 TO C-DISC-LIKELY
108200         WHEN LST-DAYS-ON-LOT >= 60
108300             MOVE 0.12 TO C-DISC-AGGR
108400             MOVE 0.09 TO C-DISC-REAS
108500             MOVE 0.07 TO C-DISC-LIKELY
108600         WHEN OTHER
108700             MOVE 0.10 TO C-DISC-AGGR
108800             MOVE 0.07 TO C-DISC-REAS
108900             MOVE 0.05 TO C-DISC-LIKELY
109000     END-EVALUATE.
109100
109200     COMPUTE C-FLOOR-COST = C-TRUE-COST - C-CARRY-COST.
109300
109400     COMPUTE C-OFFER-AGGR ROUNDED =
109500         (LST-MSRP * (1 - C-DISC-AGGR)) - LST-REBATES.
109600     IF C-OFFER-AGGR < C-FLOOR-COST
109700         MOVE C-FLOOR-COST TO C-OFFER-AGGR.
109800
109900     COMPUTE C-OFFER-REAS ROUNDED =
110000         (LST-MSRP * (1 - C-DISC-REAS)) - LST-REBATES.
110100     IF C-OFFER-REAS < C-FLOOR-COST
110200         MOVE C-FLOOR-COST TO C-OFFER-REAS.
110300
110400     COMPUTE C-OFFER-LIKELY ROUNDED =
110500         (LST-MSRP * (1 - C-DISC-LIKELY)) - LST-REBATES.
110600     IF C-OFFER-LIKELY < C-FLOOR-COST
110700         MOVE C-FLOOR-COST TO C-OFFER-LIKELY.
110800
110900 2500-WRITE-SCORED.
111000     MOVE LST-VIN               TO SCO-VIN.
111100     MOVE LST-YEAR              TO SCO-YEAR.
111200     MOVE LST-MAKE              TO SCO-MAKE.
111300     MOVE LST-MODEL             TO SCO-MODEL.
111400     MOVE LST-ASKING-PRICE      TO SCO-ASKING-PRICE.
111500     MOVE LST-DAYS-ON-LOT       TO SCO-DAYS-ON-LOT.
111600     MOVE C-INVOICE-PRICE       TO SCO-INVOICE-PRICE.
111700     MOVE C-HOLDBACK            TO SCO-HOLDBACK.
111800     MOVE C-TRUE-COST           TO SCO-TRUE-COST.
111900     MOVE C-MARGIN              TO SCO-MARGIN.
112000     MOVE C-MARGIN-PCT          TO SCO-MARGIN-PCT.
112100     MOVE C-FINAL-SCORE         TO SCO-SCORE.
112200     MOVE C-PRICE-SCORE         TO SCO-PRICE-SCORE.
112300     MOVE C-DAYS-SCORE          TO SCO-DAYS-SCORE.
112400     MOVE C-INCV-SCORE          TO SCO-INCENTIVE-SCORE.
112500     MOVE C-SUP-SCORE           TO SCO-SUPPLY-SCORE.
112600     MOVE C-TIME-SCORE          TO SCO-TIMING-SCORE.
112700     MOVE C-OFFER-AGGR          TO SCO-OFFER-AGGR.
112800     MOVE C-OFFER-REAS          TO SCO-OFFER-REAS.
112900     MOVE C-OFFER-LIKELY        TO SCO-OFFER-LIKELY.
113000     MOVE C-CARRY-COST          TO SCO-CARRY-COST.
113100
113200     WRITE SCO-SCORED-REC.
113300     ADD 1 TO C-LISTINGS-WRITE.
113400
113500     MOVE LST-VIN               TO D2-O-VIN.
113600     MOVE LST-YEAR              TO D2-O-YEAR.
113700     MOVE LST-MAKE              TO D2-O-MAKE.
113800     MOVE LST-MODEL             TO D2-O-MODEL.
113900     MOVE LST-ASKING-PRICE      TO D2-O-ASKING.
114000     MOVE C-TRUE-COST           TO D2-O-TRUE-COST.
114100     MOVE C-FINAL-SCORE         TO D2-O-SCORE.
114200     MOVE SCO-GRADE             TO D2-O-GRADE.
114300     MOVE C-OFFER-AGGR          TO D2-O-OFFER-AGGR.
114400     MOVE C-OFFER-REAS          TO D2-O-OFFER-REAS.
114500     WRITE PRTLINE FROM D2-DETAIL-LINE
114600         AFTER ADVANCING 1 LINE.
114700
114800 2600-ACCUM-TOTALS.
114900     ADD C-FINAL-SCORE TO C-SCORE-TOTAL.
115000
115100*****************************************************************
115200*  2700-NEGOTIATION - CARRYING COST IS ALREADY IN C-CARRY-COST   *
115300*  FROM 2400-OFFER-TARGETS (SAME DAYS X 7.90 FORMULA) - NOT      *
115400*  RECOMPUTED HERE.  ADDED PER REQ DH-0055, 01/15/92.             *
115500*****************************************************************
115600 2700-NEGOTIATION.
115700     MOVE 0 TO C-NEG-CURTAIL.
115800     IF LST-DAYS-ON-LOT NOT > 90
115900         GO TO 2705-BREAKEVEN.
116000
116100     IF LST-DAYS-ON-LOT > 180
116200         COMPUTE C-NEG-CURTAIL ROUNDED = C-INVOICE-PRICE * 0.15
116300     ELSE
116400         IF LST-DAYS-ON-LOT > 120
116500             COMPUTE C-NEG-CURTAIL ROUNDED =
116600                 C-INVOICE-PRICE * 0.10
116700         ELSE
116800             COMPUTE C-NEG-CURTAIL ROUNDED =
116900                 C-INVOICE-PRICE * 0.05.
117000
117100 2705-BREAKEVEN.
117200     COMPUTE C-NEG-BREAKEVEN =
117300         C-TRUE-COST - (C-CARRY-COST + C-NEG-CURTAIL).
117400
117500     COMPUTE C-NEG-AGGR ROUNDED = C-TRUE-COST * 0.95.
117600     IF C-NEG-BREAKEVEN > C-NEG-AGGR
117700         MOVE C-NEG-BREAKEVEN TO C-NEG-AGGR.
117800
117900     MOVE C-TRUE-COST TO C-NEG-REAS.
118000
118100     COMPUTE C-NEG-LIKELY ROUNDED =
118200         (C-TRUE-COST + LST-ASKING-PRICE) * 0.45.
118300
118400     COMPUTE C-NEG-DELTA-INV  = LST-ASKING-PRICE - C-INVOICE-PRICE.
118500     COMPUTE C-NEG-DELTA-COST = LST-ASKING-PRICE - C-TRUE-COST.
118600
118700 2710-SET-FLAGS.
118800     MOVE SPACE TO H-LEVER-FLOORPLAN.
118900     IF LST-DAYS-ON-LOT > 30
119000         MOVE 'Y' TO H-FLAG-FLOORPLAN
119100         IF LST-DAYS-ON-LOT > 90
119200             MOVE 'HIGH  ' TO H-LEVER-FLOORPLAN
119300         ELSE
119400             MOVE 'MEDIUM' TO H-LEVER-FLOORPLAN
119500     ELSE
119600         MOVE 'N' TO H-FLAG-FLOORPLAN.
119700
119800     IF C-NEG-CURTAIL > 0
119900         MOVE 'Y' TO H-FLAG-CURTAIL
120000     ELSE
120100         MOVE 'N' TO H-FLAG-CURTAIL.
120200
120300     IF LST-ASKING-PRICE > C-INVOICE-PRICE
120400         MOVE 'Y' TO H-FLAG-INVREF
120500     ELSE
120600         MOVE 'N' TO H-FLAG-INVREF.
120700
120800     IF LST-REBATES > 0
120900         MOVE 'Y' TO H-FLAG-REBATES
121000     ELSE
121100         MOVE 'N' TO H-FLAG-REBATES.
121200
121300 2720-PRINT-BRIEF.
121400     MOVE C-CARRY-COST         TO D2-O-NEG-CARRY.
121500     MOVE C-NEG-CURTAIL        TO D2-O-NEG-CURTAIL.
121600     MOVE C-NEG-BREAKEVEN      TO D2-O-NEG-BREAKEVEN.
121700     WRITE PRTLINE FROM D2-NEGOT-LINE-1
121800         AFTER ADVANCING 1 LINE.
121900
122000     MOVE C-NEG-AGGR           TO D2-O-NEG-AGGR.
122100     MOVE C-NEG-REAS           TO D2-O-NEG-REAS.
122200     MOVE C-NEG-LIKELY         TO D2-O-NEG-LIKELY.
122300     WRITE PRTLINE FROM D2-NEGOT-LINE-2
122400         AFTER ADVANCING 1 LINE.
122500
122600     MOVE C-NEG-DELTA-INV      TO D2-O-NEG-DELTA-INV.
122700     MOVE C-NEG-DELTA-COST     TO D2-O-NEG-DELTA-COST.
122800     WRITE PRTLINE FROM D2-NEGOT-LINE-3
122900         AFTER ADVANCING 1 LINE.
123000
123100     MOVE SPACE TO D2-O-TALK-POINTS.
123200     STRING 'FLOOR-PLAN:' H-FLAG-FLOORPLAN
123300                '(' H-LEVER-FLOORPLAN ') '
123400            'CURTAIL:'    H-FLAG-CURTAIL   '(HIGH) '
123500            'INV-REF:'    H-FLAG-INVREF    '(MED) '
123600            'REBATES:'    H-FLAG-REBATES   '(MED) '
123700            'COMPETING-OFFERS(HIGH) CLOSING-TODAY(MED)'
123800         DELIMITED BY SIZE INTO D2-O-TALK-POINTS.
123900     WRITE PRTLINE FROM D2-NEGOT-LINE-4
124000         AFTER ADVANCING 1 LINE.
124100
124200 2700-X.
124300     EXIT.
124400
124500*****************************************************************
124600*  2800-TREND-TABLE-UPD - ONE ROW PER DISTINCT MAKE/MODEL SEEN   *
124700*  THIS RUN, KEPT FOR THE END-OF-REPORT TREND ROLLUP.  ADDED PER *
124800*  REQ DH-0088, 06/30/93.                                        *
124900*****************************************************************
125000 2800-TREND-TABLE-UPD.
125100     MOVE 'NO' TO H-FOUND-SW.
125200     PERFORM 2810-FIND-TREND-ROW
125300         VARYING SUB-TRN FROM 1 BY 1
125400             UNTIL SUB-TRN > C-TRND-TBL-CTR
125500                OR H-FOUND-SW = 'YES'.
125600
125700     IF H-FOUND-SW = 'NO' AND C-TRND-TBL-CTR < 200
125800         ADD 1 TO C-TRND-TBL-CTR
125900         MOVE LST-MAKE  TO T-TRN-MAKE  (C-TRND-TBL-CTR)
126000         MOVE LST-MODEL TO T-TRN-MODEL (C-TRND-TBL-CTR).
126100
126200 2810-FIND-TREND-ROW.
126300     IF T-TRN-MAKE (SUB-TRN)  = LST-MAKE
126400        AND T-TRN-MODEL (SUB-TRN) = LST-MODEL
126500         MOVE 'YES' TO H-FOUND-SW.
126600
126700*****************************************************************
126800*  3000-CLOSING - PRINT THE TREND ROLLUP AND CONTROL TOTALS      *
126900*  PAGES, THEN CLOSE OUT.  TOTALS PAGE ADDED PER TDB, 10/17/95.  *
127000*****************************************************************
127100 3000-CLOSING.
127200     PERFORM 3300-PRINT-TRENDS.
127300     PERFORM 3900-PRINT-TOTALS.
127400
127500     CLOSE LISTINGS-IN
127600           INVCACHE-IN
127700           SCORED-OUT-FILE
127800           RPTFILE.
127900
128000*****************************************************************
128100*  3300-PRINT-TRENDS (MARKET TRENDS STUB) - DAYS SUPPLY DEFAULTS *
128200*  TO THE 76-DAY INDUSTRY AVERAGE WHEN THE MODEL IS NOT ON THE   *
128300*  DAYS-SUPPLY TABLE.  INCENTIVE COUNT/AMOUNT PICKS UP BOTH A    *
128400*  MODEL-SPECIFIC INCENTIVE-TABLE ROW AND ANY BLANK-MODEL ROW    *
128500*  FOR THE SAME MAKE.                                            *
128600*****************************************************************
128700 3300-PRINT-TRENDS.
128800     WRITE PRTLINE FROM D3-TREND-HEADING-LINE
128900         AFTER ADVANCING 2 LINES.
129000
129100     PERFORM 3310-ONE-TREND-LINE
129200         VARYING SUB-TRN FROM 1 BY 1
129300             UNTIL SUB-TRN > C-TRND-TBL-CTR.
129400
129500 3310-ONE-TREND-LINE.
129600     MOVE 76   TO C-TRN-SUP-DAYS.
129700     MOVE 'NO' TO H-FOUND-SW.
129800     MOVE T-TRN-MODEL (SUB-TRN) TO H-SUP-TARGET.
129900     PERFORM 2342-SUP-CALC-TGT-LEN.
130000     PERFORM 3311-FIND-DS-ROW
130100         VARYING SUB-SUP FROM 1 BY 1
130200             UNTIL SUB-SUP > 13
130300                OR H-FOUND-SW = 'YES'.
130400
130500     COMPUTE C-TRN-SUP-RATIO ROUNDED = C-TRN-SUP-DAYS / 76.
130600
130700     IF C-TRN-SUP-RATIO > 1.30
130800         MOVE 'OVERSUPPLIED ' TO H-TRN-SUP-LEVEL
130900         MOVE 'DECLINING '    TO H-TRN-PR-TREND
131000         MOVE 'HIGH     '     TO H-TRN-INV-LEVEL
131100     ELSE
131200         IF C-TRN-SUP-RATIO < 0.70
131300             MOVE 'UNDERSUPPLIED' TO H-TRN-SUP-LEVEL
131400             MOVE 'RISING    '    TO H-TRN-PR-TREND
131500             MOVE 'LOW      '     TO H-TRN-INV-LEVEL
131600         ELSE
131700             MOVE 'BALANCED     ' TO H-TRN-SUP-LEVEL
131800             MOVE 'STABLE    '    TO H-TRN-PR-TREND
131900             MOVE 'MODERATE '     TO H-TRN-INV-LEVEL.
132000
132100     MOVE 0 TO C-TRN-INCV-CTR.
132200     MOVE 0 TO C-TRN-INCV-AMT.
132300     PERFORM 3312-ACCUM-INCENTIVE
132400         VARYING SUB-INC FROM 1 BY 1
132500             UNTIL SUB-INC > 10.
132600
132700     MOVE T-TRN-MAKE  (SUB-TRN)  TO D3-O-MAKE.
132800     MOVE T-TRN-MODEL (SUB-TRN)  TO D3-O-MODEL.
132900     MOVE C-TRN-SUP-DAYS         TO D3-O-DAYS-SUPPLY.
133000     MOVE C-TRN-SUP-RATIO        TO D3-O-SUP-RATIO.
133100     MOVE H-TRN-SUP-LEVEL        TO D3-O-SUP-LEVEL.
133200     MOVE H-TRN-PR-TREND         TO D3-O-PR-TREND.
133300     MOVE H-TRN-INV-LEVEL        TO D3-O-INV-LEVEL.
133400     MOVE C-TRN-INCV-CTR         TO D3-O-INCV-CTR.
133500     MOVE C-TRN-INCV-AMT         TO D3-O-INCV-AMT.
133600     WRITE PRTLINE FROM D3-TREND-LINE
133700         AFTER ADVANCING 1 LINE.
133800
133900*  02/03/26 - SAME EXACT-THEN-SUBSTRING LOOKUP AS 2341-FIND-      *
134000*  SUPPLY-ROW AGAINST THE SAME DAYS-SUPPLY-TABLE - REQ DH-0202.   *
134100 3311-FIND-DS-ROW.
134200     IF T-DS-MODEL (SUB-SUP) = H-SUP-TARGET
134300         MOVE 'YES' TO H-FOUND-SW
134400         MOVE T-DS-DAYS (SUB-SUP) TO C-TRN-SUP-DAYS
134500     ELSE
134600         PERFORM 2344-SUP-CALC-ROW-LEN
134700         PERFORM 2346-SUP-TEST-SUBSTR
134800         IF H-SUP-SUBSTR-FOUND = 'Y'
134900             MOVE 'YES' TO H-FOUND-SW
135000             MOVE T-DS-DAYS (SUB-SUP) TO C-TRN-SUP-DAYS.
135100
135200 3312-ACCUM-INCENTIVE.
135300     IF T-IN-MAKE (SUB-INC) = T-TRN-MAKE (SUB-TRN)
135400        AND (T-IN-MODEL (SUB-INC) = T-TRN-MODEL (SUB-TRN)
135500             OR T-IN-MODEL (SUB-INC) = SPACE)
135600         ADD 1 TO C-TRN-INCV-CTR
135700         ADD T-IN-AMOUNT (SUB-INC) TO C-TRN-INCV-AMT.
135800
135900*****************************************************************
136000*  3900-PRINT-TOTALS - CONTROL TOTALS PAGE.  CACHED/ESTIMATED    *
136100*  SPLIT ADDED BY MHS, 03/14/03.                                 *
136200*****************************************************************
136300 3900-PRINT-TOTALS.
136400     WRITE PRTLINE FROM D9-TOTALS-HEADING-LINE
136500         AFTER ADVANCING 2 LINES.
136600
136700     MOVE C-LISTINGS-READ    TO D9-O-LISTINGS-READ.
136800     MOVE C-LISTINGS-WRITE   TO D9-O-LISTINGS-WRITE.
136900     WRITE PRTLINE FROM D9-TOTALS-LINE-1
137000         AFTER ADVANCING 1 LINE.
137100
137200     MOVE C-CACHED-CTR       TO D9-O-CACHED-CTR.
137300     MOVE C-ESTIMATE-CTR     TO D9-O-ESTIMATE-CTR.
137400     IF C-LISTINGS-READ > 0
137500         COMPUTE D9-O-AVG-SCORE ROUNDED =
137600             C-SCORE-TOTAL / C-LISTINGS-READ
137700     ELSE
137800         MOVE 0 TO D9-O-AVG-SCORE.
137900     WRITE PRTLINE FROM D9-TOTALS-LINE-2
138000         AFTER ADVANCING 1 LINE.
138100
138200     PERFORM 3910-MOVE-GRADE-CTR
138300         VARYING SUB-GRD FROM 1 BY 1
138400             UNTIL SUB-GRD > 8.
138500     WRITE PRTLINE FROM D9-TOTALS-LINE-3
138600         AFTER ADVANCING 1 LINE.
138700
138800 3910-MOVE-GRADE-CTR.
138900     MOVE T-GRADE-NAME (SUB-GRD) TO D9-O-GRADE-NAME (SUB-GRD).
139000     MOVE C-GRADE-CTR  (SUB-GRD) TO D9-O-GRADE-CTR  (SUB-GRD).
139100
139200 9000-READ.
139300     READ LISTINGS-IN
139400         AT END
139500             MOVE 'NO' TO MORE-RECS.
139600
139700*****************************************************************
139800*  9100-HEADINGS - CENTURY WINDOW ON THE RUN-DATE YEAR IS THE    *
139900*  Y2K FIX FROM 08/03/98 (REQ DH-0130) - AN ACCEPT FROM DATE     *
140000*  ONLY EVER RETURNS A TWO-DIGIT YEAR.                            *
140100*****************************************************************
140200 9100-HEADINGS.
140300     ADD 1 TO C-PCTR.
140400     MOVE D0-RUN-MM TO D0-O-MM.
140500     MOVE D0-RUN-DD TO D0-O-DD.
140600     IF D0-RUN-YY < 50
140700         COMPUTE D0-O-YY = 2000 + D0-RUN-YY
140800     ELSE
140900         COMPUTE D0-O-YY = 1900 + D0-RUN-YY.
141000     MOVE 'DAILY DEAL RATING REPORT'  TO D0-O-TITLE.
141100     MOVE C-PCTR                      TO D0-O-PCTR.
141200     MOVE 'DHDEALRT'                  TO D0-O-PROGRAM-ID.
141300
141400     WRITE PRTLINE FROM D0-RPT-TITLE-LINE
141500         AFTER ADVANCING PAGE.
141600     WRITE PRTLINE FROM D0-RPT-DIVISION-LINE
141700         AFTER ADVANCING 1 LINE.
141800     WRITE PRTLINE FROM D0-RPT-BLANK-LINE
141900         AFTER ADVANCING 1 LINE.
142000     WRITE PRTLINE FROM D2-REPORT-TITLE-LINE
142100         AFTER ADVANCING 1 LINE.
142200     WRITE PRTLINE FROM D2-COLUMN-HEADING-LINE-1
142300         AFTER ADVANCING 2 LINES.
