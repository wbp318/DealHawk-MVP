000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DHS179.
000300 AUTHOR.        L M WEISS.
000400 INSTALLATION.  DEALHAWK MOTOR ANALYTICS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  02/20/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DEALHAWK USE ONLY.
000800*****************************************************************
000900*  DHS179  --  SECTION 179 TAX-DEDUCTION CALCULATOR.  READS ONE *
001000*  REQUEST RECORD PER BUSINESS-USE TRUCK PURCHASE A CUSTOMER IS *
001100*  CONSIDERING, DETERMINES THE APPLICABLE FIRST-YEAR DEDUCTION  *
001200*  CAP BY GVWR AND BODY STYLE, COMPUTES THE DEDUCTION AND TAX   *
001300*  SAVINGS, AND OPTIONALLY AMORTIZES A LOAN.  PRINTS ONE LINE   *
001400*  PER REQUEST ON THE SHARED DAILY REPORT (RPTFILE) BEHIND      *
001500*  WHATEVER DHDEALRT ALREADY WROTE TO IT.                       *
001600*****************************************************************
001700*  CHANGE LOG                                                   *
001800*  ---------------------------------------------------------    *
001900*  02/20/92  LMW  ORIGINAL PROGRAM - REQ DH-0048.                *
002000*  08/11/93  LMW  ADDED GVWR TABLE LOOKUP BY MODEL - CUSTOMERS   *
002100*                 WERE PUNCHING GVWR WRONG OFF THE WINDOW STICKER*
002200*  02/14/95  TDB  ADDED FINANCING SECTION (MONTHLY PAYMENT,      *
002300*                 INTEREST, EFFECTIVE MONTHLY COST) PER DH-0091. *
002400*  09/09/96  TDB  CORRECTED CAP SELECTION - NON-PICKUP HEAVY SUV *
002500*                 WAS FALLING INTO THE 1,250,000 BRACKET.        *
002600*  11/12/97  JQP  DISQUALIFY PATH NO LONGER FALLS THROUGH INTO   *
002700*                 THE DEDUCTION MATH - REQ DH-0121.               *
002800*  08/03/98  JQP  Y2K REMEDIATION - NO DATE FIELDS IN THIS       *
002900*                 PROGRAM, REVIEWED AND SIGNED OFF PER DH-0130.  *
003000*  04/22/02  MHS  RAISED THE SECTION 179 LIMIT AND HEAVY SUV CAP *
003100*                 TO CURRENT IRS FIGURES PER TAX YEAR UPDATE.    *
003200*  07/19/05  MHS  RECOMPILED UNDER NEW STANDARDS - NO LOGIC      *
003300*                 CHANGE.                                        *
003400*  01/06/26  RKO  LIMITS REFRESHED TO TAX YEAR 2026 FIGURES -    *
003500*                 1,250,000 / 32,000 / 20,400 - REQ DH-0201.     *
003600*  02/03/26  SPK  GVWR MODEL LOOKUP NOW FALLS BACK TO A SUBSTRING *
003700*                 MATCH (EITHER DIRECTION) WHEN THE EXACT COMPARE*
003800*                 MISSES, MATCHING THE SAME FIX MADE TO THE      *
003900*                 DAYS-SUPPLY LOOKUP IN DHDEALRT - REQ DH-0203.   *
004000*  02/05/26  SPK  S179-IN RECORD CONTAINS SAID 60, BUT THE       *
004100*                 S79-REQUEST-REC LAYOUT COMES TO 65 BYTES WITH   *
004200*                 THE MODEL AND GVWR-OVERRIDE FIELDS IN PLACE -   *
004300*                 CORRECTED THE FD - REQ DH-0207.                 *
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-FLAG-CHARS  IS 'Y', 'N'
005100     UPSI-0 ON  STATUS IS FINANCE-TRACE-ON
005200     UPSI-0 OFF STATUS IS FINANCE-TRACE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT S179-IN
005800         ASSIGN TO S179IN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT RPTFILE
006200         ASSIGN TO RPTFILE
006300         ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  S179-IN
006900     LABEL RECORD IS STANDARD
007000     DATA RECORD IS S79-REQUEST-REC
007100     RECORD CONTAINS 65 CHARACTERS.
007200 COPY DHS79IREC.
007300
007400 FD  RPTFILE
007500     LABEL RECORD IS OMITTED
007600     RECORD CONTAINS 132 CHARACTERS
007700     DATA RECORD IS PRTLINE
007800     LINAGE IS 60 WITH FOOTING AT 56.
007900
008000 01  PRTLINE                      PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300
008400 77  SUB-GV                       PIC 9(02) COMP     VALUE ZERO.
008500 77  SUB-MO                       PIC 9(03) COMP     VALUE ZERO.
008600 77  SUB-CHR                      PIC 9(02) COMP     VALUE ZERO.
008700 77  SUB-SUB                      PIC 9(02) COMP     VALUE ZERO.
008800
008900 01  WORK-AREA.
009000     05  C-PCTR                   PIC 99      COMP   VALUE 0.
009100     05  MORE-RECS                PIC X(3)           VALUE 'YES'.
009200     05  C-REQUESTS-READ          PIC 9(6)    COMP   VALUE 0.
009300     05  C-QUALIFIED-CTR          PIC 9(6)    COMP   VALUE 0.
009400     05  C-DISQUAL-CTR            PIC 9(6)    COMP   VALUE 0.
009500     05  FILLER                   PIC X(01)          VALUE SPACE.
009600
009700 01  LIMIT-AREA.
009800     05  L-SEC179-LIMIT           PIC 9(07)          VALUE 1250000.
009900     05  L-HEAVY-SUV-CAP          PIC 9(07)          VALUE 0032000.
010000     05  L-GVWR-THRESHOLD         PIC 9(05)          VALUE 06000.
010100     05  L-MIN-BUS-USE            PIC 9(03)          VALUE 050.
010200     05  L-LUXURY-CAP             PIC 9(07)          VALUE 0020400.
010300     05  FILLER                   PIC X(01)          VALUE SPACE.
010400
010500 01  CALC-AREA.
010600     05  C-GVWR-USED              PIC 9(05)          VALUE 0.
010700     05  H-GVWR-KNOWN             PIC X(01)          VALUE 'N'.
010800     05  H-PICKUP-FLAG            PIC X(01)          VALUE 'N'.
010900     05  C-CAP-AMOUNT             PIC 9(07)          VALUE 0.
011000     05  C-DEDUCTION              PIC 9(07)V99       VALUE 0.
011100     05  C-FEDERAL-SAVE           PIC 9(07)V99       VALUE 0.
011200     05  C-STATE-SAVE             PIC 9(07)V99       VALUE 0.
011300     05  C-TOTAL-SAVE             PIC 9(07)V99       VALUE 0.
011400     05  C-EFF-COST               PIC 9(07)V99       VALUE 0.
011500     05  H-QUALIFY-FLAG           PIC X(01)          VALUE 'N'.
011600     05  FILLER                   PIC X(01)          VALUE SPACE.
011700
011800 01  FINANCE-AREA.
011900     05  C-LOAN-AMOUNT            PIC 9(07)V99       VALUE 0.
012000     05  C-MO-RATE                PIC V9(06)         VALUE 0.
012100     05  C-COMPOUND-FACTOR        PIC 9(03)V9(06)    VALUE 0.
012200     05  C-MONTHLY-PMT            PIC 9(06)V99       VALUE 0.
012300     05  C-TOTAL-INTEREST         PIC 9(07)V99       VALUE 0.
012400     05  C-TOTAL-LOAN-COST        PIC 9(07)V99       VALUE 0.
012500     05  C-MO-TAX-BENEFIT         PIC 9(06)V99       VALUE 0.
012600     05  C-EFF-MO-COST            PIC 9(06)V99       VALUE 0.
012700     05  H-FINANCE-SW             PIC X(03)          VALUE 'NO '.
012800     05  FILLER                   PIC X(01)          VALUE SPACE.
012900
013000*****************************************************************
013100*  RUN DATE / SCORE DATE WORKING-STORAGE (SHARED COPYBOOK) --   *
013200*  NOT USED FOR ANY CALCULATION HERE, ONLY THE PAGE HEADING.    *
013300*****************************************************************
013400 COPY DHDATWRK.
013500
013600*****************************************************************
013700*  GVWR REFERENCE TABLE BY MODEL.  ALL SEVENTEEN LISTED MODELS  *
013800*  ARE PICKUPS (PICKUP FLAG 'Y') - THIS SHOP DOES NOT YET SELL  *
013900*  ANY HEAVY NON-PICKUP TRUCK LINE, SEE 2200-CALC-DEDUCTION FOR *
014000*  THE NON-PICKUP CAP BRANCH THAT WOULD APPLY IF THAT CHANGES.  *
014100*****************************************************************
014200 01  GVWR-INFO.
014300     05  FILLER    PIC X(31)
014400         VALUE 'F-150               0610007850Y'.
014500     05  FILLER    PIC X(31)
014600         VALUE 'F-250               0990010400Y'.
014700     05  FILLER    PIC X(31)
014800         VALUE 'F-350               1120014000Y'.
014900     05  FILLER    PIC X(31)
015000         VALUE 'F-450               1400016500Y'.
015100     05  FILLER    PIC X(31)
015200         VALUE 'RAM 1500            0650007100Y'.
015300     05  FILLER    PIC X(31)
015400         VALUE 'RAM 2500            0900010000Y'.
015500     05  FILLER    PIC X(31)
015600         VALUE 'RAM 3500            1100014000Y'.
015700     05  FILLER    PIC X(31)
015800         VALUE 'SILVERADO 1500      0660007400Y'.
015900     05  FILLER    PIC X(31)
016000         VALUE 'SILVERADO 2500HD    0950010650Y'.
016100     05  FILLER    PIC X(31)
016200         VALUE 'SILVERADO 3500HD    1100014000Y'.
016300     05  FILLER    PIC X(31)
016400         VALUE 'SIERRA 1500         0660007400Y'.
016500     05  FILLER    PIC X(31)
016600         VALUE 'SIERRA 2500HD       0950010650Y'.
016700     05  FILLER    PIC X(31)
016800         VALUE 'SIERRA 3500HD       1100014000Y'.
016900     05  FILLER    PIC X(31)
017000         VALUE 'TUNDRA              0640007200Y'.
017100     05  FILLER    PIC X(31)
017200         VALUE 'TACOMA              0540006100Y'.
017300     05  FILLER    PIC X(31)
017400         VALUE 'TITAN               0710008800Y'.
017500     05  FILLER    PIC X(31)
017600         VALUE 'FRONTIER            0550006200Y'.
017700
017800 01  GVWR-TABLE REDEFINES GVWR-INFO.
017900     05  GVWR-ROW                 OCCURS 17.
018000         10  T-GV-MODEL           PIC X(20).
018100         10  T-GV-GVWR-MIN        PIC 9(05).
018200         10  T-GV-GVWR-MAX        PIC 9(05).
018300         10  T-GV-PICKUP          PIC X(01).
018400
018500*****************************************************************
018600*  GVWR-MATCH-AREA - WORK FIELDS FOR THE GVWR MODEL LOOKUP        *
018700*  (2110-FIND-GVWR-ROW).  SAME EXACT-THEN-SUBSTRING IDIOM USED    *
018800*  ON THE DAYS-SUPPLY TABLE IN DHDEALRT - REQ DH-0203, 02/03/26.  *
018900*****************************************************************
019000 01  GVWR-MATCH-AREA.
019100     05  H-GV-TARGET              PIC X(20)          VALUE SPACE.
019200     05  H-GV-TGT-LEN             PIC 9(02)   COMP   VALUE 0.
019300     05  H-GV-ROW-LEN             PIC 9(02)   COMP   VALUE 0.
019400     05  H-GV-NEEDLE-LEN          PIC 9(02)   COMP   VALUE 0.
019500     05  H-GV-LAST-START          PIC 9(02)   COMP   VALUE 0.
019600     05  H-GV-SUBSTR-FOUND        PIC X(01)          VALUE 'N'.
019700     05  H-GV-SCAN-DONE           PIC X(03)          VALUE 'NO'.
019800     05  FILLER                   PIC X(01)          VALUE SPACE.
019900
020000*****************************************************************
020100*  SHARED PAGE-HEADING LINES (SEE DHRPTHDR.CPY) - ALL THREE      *
020200*  DEAL-RATING PROGRAMS PRINT THESE AT THE TOP OF EACH PAGE.     *
020300*****************************************************************
020400 COPY DHRPTHDR.
020500
020600*****************************************************************
020700*  SECTION 179 DETAIL AND FINANCING PRINT LINES (SEE DHS79OREC.  *
020800*  CPY) - ONE DETAIL LINE PER REQUEST, ONE FINANCE LINE WHEN A   *
020900*  LOAN WAS REQUESTED (SEE 2400-WRITE-S179-LINE).                *
021000*****************************************************************
021100 COPY DHS79OREC.
021200
021300 01  PRINT-CONTROL-AREA.
021400     05  D7-SECTION-TITLE-LINE.
021500         10  FILLER               PIC X(45)   VALUE SPACE.
021600         10  FILLER               PIC X(42)   VALUE
021700             'SECTION 179 DEDUCTION AND FINANCING REPORT'.
021800         10  FILLER               PIC X(45)   VALUE SPACE.
021900
022000     05  D7-COLUMN-HEADING-LINE-1.
022100         10  FILLER               PIC X(02)   VALUE SPACE.
022200         10  FILLER               PIC X(20)   VALUE 'MODEL'.
022300         10  FILLER               PIC X(12)   VALUE 'PRICE'.
022400         10  FILLER               PIC X(07)   VALUE 'BUS USE'.
022500         10  FILLER               PIC X(08)   VALUE 'GVWR'.
022600         10  FILLER               PIC X(12)   VALUE 'DEDUCTION'.
022700         10  FILLER               PIC X(12)   VALUE 'SAVINGS'.
022800         10  FILLER               PIC X(12)   VALUE 'EFF COST'.
022900         10  FILLER               PIC X(02)   VALUE 'Q'.
023000         10  FILLER               PIC X(45)   VALUE SPACE.
023100
023200     05  D7-TOTALS-LINE.
023300         10  FILLER               PIC X(02)   VALUE SPACE.
023400         10  FILLER               PIC X(18)   VALUE
023500             'REQUESTS PROCESSED'.
023600         10  D7-O-REQUESTS-READ   PIC ZZZ,ZZ9.
023700         10  FILLER               PIC X(03)   VALUE SPACE.
023800         10  FILLER               PIC X(10)   VALUE 'QUALIFIED'.
023900         10  D7-O-QUALIFIED-CTR   PIC ZZZ,ZZ9.
024000         10  FILLER               PIC X(03)   VALUE SPACE.
024100         10  FILLER               PIC X(15)   VALUE
024200             'DID NOT QUALIFY'.
024300         10  D7-O-DISQUAL-CTR     PIC ZZZ,ZZ9.
024400         10  FILLER               PIC X(60)   VALUE SPACE.
024500
024600 PROCEDURE DIVISION.
024700
024800*****************************************************************
024900*  0000-MAIN - CONTROLS THE WHOLE RUN.                          *
025000*****************************************************************
025100 0000-MAIN.
025200     PERFORM 1000-INIT.
025300     PERFORM 2000-MAINLINE
025400         UNTIL MORE-RECS = 'NO '.
025500     PERFORM 3000-CLOSING.
025600     STOP RUN.
025700
025800*****************************************************************
025900*  1000-INIT - OPEN FILES (RPTFILE IS EXTENDED - DHDEALRT AND    *
026000*  DHS179 SHARE THE ONE DAILY PRINT FILE), GET THE RUN DATE FOR  *
026100*  THE PAGE HEADING, PRIME THE FIRST READ.                       *
026200*****************************************************************
026300 1000-INIT.
026400     OPEN INPUT  S179-IN.
026500     OPEN EXTEND RPTFILE.
026600
026700     ACCEPT D0-RUN-DATE-YYMMDD FROM DATE.
026800
026900     PERFORM 9100-HEADINGS.
027000     PERFORM 9000-READ.
027100
027200*****************************************************************
027300*  2000-MAINLINE - ONE PASS PER REQUEST RECORD.  A DISQUALIFIED  *
027400*  REQUEST SKIPS STRAIGHT TO THE PRINT PARAGRAPH - REQ DH-0121   *
027500*  (11/12/97) PULLED THE OLD FALL-THROUGH INTO THE DEDUCTION     *
027600*  MATH OUT OF THIS PATH.                                        *
027700*****************************************************************
027800 2000-MAINLINE.
027900     ADD 1 TO C-REQUESTS-READ.
028000     PERFORM 2100-QUALIFY THRU 2100-X.
028100
028200     IF H-QUALIFY-FLAG = 'Y'
028300         ADD 1 TO C-QUALIFIED-CTR
028400         PERFORM 2200-CALC-DEDUCTION
028500         PERFORM 2300-CALC-FINANCING
028600     ELSE
028700         ADD 1 TO C-DISQUAL-CTR.
028800
028900     PERFORM 2400-WRITE-S179-LINE.
029000     PERFORM 9000-READ.
029100
029200*****************************************************************
029300*  2100-QUALIFY - MINIMUM BUSINESS-USE TEST, THEN THE GVWR       *
029400*  LOOKUP.  A GVWR OVERRIDE ON THE REQUEST WINS OVER THE TABLE   *
029500*  FIGURE BUT THE MODEL IS STILL LOOKED UP FOR THE PICKUP FLAG - *
029600*  REQ DH-0059, 08/11/93.                                        *
029700*****************************************************************
029800 2100-QUALIFY.
029900     MOVE 'Y' TO H-QUALIFY-FLAG.
030000     MOVE 'N' TO H-GVWR-KNOWN.
030100     MOVE 'N' TO H-PICKUP-FLAG.
030200     MOVE 0   TO C-GVWR-USED.
030300
030400     IF S79-BUS-USE-PCT < L-MIN-BUS-USE
030500         MOVE 'N' TO H-QUALIFY-FLAG
030600         GO TO 2100-X.
030700
030800     MOVE S79-MODEL TO H-GV-TARGET.
030900     PERFORM 2115-GV-CALC-TGT-LEN.
031000     PERFORM 2110-FIND-GVWR-ROW
031100         VARYING SUB-GV FROM 1 BY 1
031200             UNTIL SUB-GV > 17
031300                OR H-GVWR-KNOWN = 'Y'.
031400
031500     IF S79-GVWR-OVERRIDE > 0
031600         MOVE S79-GVWR-OVERRIDE TO C-GVWR-USED
031700         MOVE 'Y'               TO H-GVWR-KNOWN
031800     ELSE
031900         IF H-GVWR-KNOWN = 'Y'
032000             MOVE T-GV-GVWR-MIN (SUB-GV) TO C-GVWR-USED.
032100
032200 2100-X.
032300     EXIT.
032400
032500*****************************************************************
032600*  2110-FIND-GVWR-ROW - EXACT MODEL MATCH FIRST.  02/03/26 - A    *
032700*  CUSTOMER ABBREVIATING OR EXTENDING THE MODEL ON THE REQUEST    *
032800*  FORM ("SILVERADO" ALONE, OR "SIERRA 1500 DENALI") WAS MISSING  *
032900*  THE TABLE ON EXACT COMPARE ALONE, SO A MISS NOW FALLS BACK TO  *
033000*  A SUBSTRING TEST EITHER DIRECTION, SAME AS THE DAYS-SUPPLY     *
033100*  LOOKUP IN DHDEALRT - REQ DH-0203.                              *
033200*****************************************************************
033300 2110-FIND-GVWR-ROW.
033400     IF T-GV-MODEL (SUB-GV) = H-GV-TARGET
033500         MOVE 'Y'                  TO H-GVWR-KNOWN
033600         MOVE T-GV-PICKUP (SUB-GV) TO H-PICKUP-FLAG
033700     ELSE
033800         PERFORM 2117-GV-CALC-ROW-LEN
033900         PERFORM 2119-GV-TEST-SUBSTR
034000         IF H-GV-SUBSTR-FOUND = 'Y'
034100             MOVE 'Y'                  TO H-GVWR-KNOWN
034200             MOVE T-GV-PICKUP (SUB-GV) TO H-PICKUP-FLAG.
034300
034400*****************************************************************
034500*  2115-GV-CALC-TGT-LEN / 2116-GV-SCAN-TGT-ONE - BACKWARD SCAN    *
034600*  FOR THE REQUEST MODEL'S TRUE LENGTH (TRAILING SPACES DO NOT    *
034700*  COUNT).  SET UP ONCE PER REQUEST BEFORE THE TABLE WALK - SAME  *
034800*  IDIOM AS DHALERT'S 2115/2116 ALERT-LENGTH SCAN - REQ DH-0203.  *
034900*****************************************************************
035000 2115-GV-CALC-TGT-LEN.
035100     MOVE 20  TO H-GV-TGT-LEN.
035200     MOVE 'NO' TO H-GV-SCAN-DONE.
035300     PERFORM 2116-GV-SCAN-TGT-ONE
035400         VARYING SUB-CHR FROM 20 BY -1
035500             UNTIL SUB-CHR < 1
035600                OR H-GV-SCAN-DONE = 'YES'.
035700
035800 2116-GV-SCAN-TGT-ONE.
035900     IF H-GV-TARGET (SUB-CHR:1) NOT = SPACE
036000         MOVE SUB-CHR TO H-GV-TGT-LEN
036100         MOVE 'YES'   TO H-GV-SCAN-DONE
036200     ELSE
036300         MOVE 0 TO H-GV-TGT-LEN.
036400
036500*****************************************************************
036600*  2117-GV-CALC-ROW-LEN / 2118-GV-SCAN-ROW-ONE - SAME BACKWARD    *
036700*  SCAN, RUN AGAINST THE CURRENT TABLE ROW'S MODEL TEXT - REQ     *
036800*  DH-0203.                                                       *
036900*****************************************************************
037000 2117-GV-CALC-ROW-LEN.
037100     MOVE 20  TO H-GV-ROW-LEN.
037200     MOVE 'NO' TO H-GV-SCAN-DONE.
037300     PERFORM 2118-GV-SCAN-ROW-ONE
037400         VARYING SUB-CHR FROM 20 BY -1
037500             UNTIL SUB-CHR < 1
037600                OR H-GV-SCAN-DONE = 'YES'.
037700
037800 2118-GV-SCAN-ROW-ONE.
037900     IF T-GV-MODEL (SUB-GV) (SUB-CHR:1) NOT = SPACE
038000         MOVE SUB-CHR TO H-GV-ROW-LEN
038100         MOVE 'YES'   TO H-GV-SCAN-DONE
038200     ELSE
038300         MOVE 0 TO H-GV-ROW-LEN.
038400
038500*****************************************************************
038600*  2119-GV-TEST-SUBSTR - EITHER-DIRECTION SUBSTRING TEST.  THE     *
038700*  SHORTER OF THE REQUEST MODEL AND THE ROW MODEL SLIDES ACROSS    *
038800*  THE LONGER ONE AS THE NEEDLE - REQ DH-0203.                     *
038900*****************************************************************
039000 2119-GV-TEST-SUBSTR.
039100     MOVE 'N' TO H-GV-SUBSTR-FOUND.
039200     IF H-GV-ROW-LEN > 0 AND H-GV-TGT-LEN > 0
039300         IF H-GV-ROW-LEN <= H-GV-TGT-LEN
039400             MOVE H-GV-ROW-LEN TO H-GV-NEEDLE-LEN
039500             COMPUTE H-GV-LAST-START =
039600                 (H-GV-TGT-LEN - H-GV-ROW-LEN) + 1
039700             PERFORM 2120-GV-SLIDE-ROW-IN-TGT
039800                 VARYING SUB-SUB FROM 1 BY 1
039900                     UNTIL SUB-SUB > H-GV-LAST-START
040000                        OR H-GV-SUBSTR-FOUND = 'Y'
040100         ELSE
040200             MOVE H-GV-TGT-LEN TO H-GV-NEEDLE-LEN
040300             COMPUTE H-GV-LAST-START =
040400                 (H-GV-ROW-LEN - H-GV-TGT-LEN) + 1
040500             PERFORM 2121-GV-SLIDE-TGT-IN-ROW
040600                 VARYING SUB-SUB FROM 1 BY 1
040700                     UNTIL SUB-SUB > H-GV-LAST-START
040800                        OR H-GV-SUBSTR-FOUND = 'Y'.
040900
041000 2120-GV-SLIDE-ROW-IN-TGT.
041100     IF H-GV-TARGET (SUB-SUB : H-GV-NEEDLE-LEN)
041200             = T-GV-MODEL (SUB-GV) (1 : H-GV-NEEDLE-LEN)
041300         MOVE 'Y' TO H-GV-SUBSTR-FOUND.
041400
041500 2121-GV-SLIDE-TGT-IN-ROW.
041600     IF T-GV-MODEL (SUB-GV) (SUB-SUB : H-GV-NEEDLE-LEN)
041700             = H-GV-TARGET (1 : H-GV-NEEDLE-LEN)
041800         MOVE 'Y' TO H-GV-SUBSTR-FOUND.
041900
042000*****************************************************************
042100*  2200-CALC-DEDUCTION - CAP SELECTION PER TDB'S 09/09/96 FIX -  *
042200*  A HEAVY (OVER 6,000 LB) NON-PICKUP IS THE 32,000 SUV CAP, A   *
042300*  HEAVY PICKUP GETS THE FULL SECTION 179 LIMIT, ANYTHING AT OR  *
042400*  UNDER 6,000 LB OR OF UNKNOWN WEIGHT CLASS IS THE LUXURY-AUTO  *
042500*  CAP (UNKNOWN GVWR FALLS TO THE FULL LIMIT PER MHS - SEE THE   *
042600*  04/22/02 CHANGE-LOG ENTRY).  BONUS DEPRECIATION IS 100 PCT    *
042700*  THIS TAX YEAR BUT IS INFORMATIONAL ONLY - IT DOES NOT WIDEN   *
042800*  THE CAP, SO IT IS NOT CARRIED INTO THIS COMPUTATION.          *
042900*****************************************************************
043000 2200-CALC-DEDUCTION.
043100     IF H-GVWR-KNOWN = 'N'
043200         MOVE L-SEC179-LIMIT TO C-CAP-AMOUNT
043300     ELSE
043400         IF C-GVWR-USED > L-GVWR-THRESHOLD
043500             IF H-PICKUP-FLAG = 'Y'
043600                 MOVE L-SEC179-LIMIT   TO C-CAP-AMOUNT
043700             ELSE
043800                 MOVE L-HEAVY-SUV-CAP  TO C-CAP-AMOUNT
043900         ELSE
044000             MOVE L-LUXURY-CAP TO C-CAP-AMOUNT.
044100
044200     COMPUTE C-DEDUCTION ROUNDED =
044300         S79-VEHICLE-PRICE * (S79-BUS-USE-PCT / 100).
044400
044500     IF C-DEDUCTION > C-CAP-AMOUNT
044600         MOVE C-CAP-AMOUNT TO C-DEDUCTION.
044700
044800     IF C-DEDUCTION > L-SEC179-LIMIT
044900         MOVE L-SEC179-LIMIT TO C-DEDUCTION.
045000
045100     COMPUTE C-FEDERAL-SAVE ROUNDED =
045200         C-DEDUCTION * (S79-TAX-BRACKET / 100).
045300     COMPUTE C-STATE-SAVE ROUNDED =
045400         C-DEDUCTION * (S79-STATE-RATE / 100).
045500     COMPUTE C-TOTAL-SAVE = C-FEDERAL-SAVE + C-STATE-SAVE.
045600     COMPUTE C-EFF-COST   = S79-VEHICLE-PRICE - C-TOTAL-SAVE.
045700
045800*****************************************************************
045900*  2300-CALC-FINANCING - ADDED PER DH-0091, 02/14/95.  SKIPPED   *
046000*  WHEN THE REQUEST CARRIES NO LOAN TERMS.  A ZERO LOAN RATE     *
046100*  WITH A LOAN AMOUNT STILL OWED IS TREATED AS A NO-INTEREST     *
046200*  NOTE (STRAIGHT-LINE PAYMENT, NO INTEREST ACCRUES).            *
046300*****************************************************************
046400 2300-CALC-FINANCING.
046500     MOVE 'NO' TO H-FINANCE-SW.
046600     COMPUTE C-LOAN-AMOUNT = S79-VEHICLE-PRICE - S79-DOWN-PAYMENT.
046700
046800     IF S79-LOAN-MONTHS > 0 AND C-LOAN-AMOUNT > 0
046900         MOVE 'YES' TO H-FINANCE-SW
047000         IF S79-LOAN-RATE > 0
047100             PERFORM 2310-AMORTIZE
047200         ELSE
047300             COMPUTE C-MONTHLY-PMT ROUNDED =
047400                 C-LOAN-AMOUNT / S79-LOAN-MONTHS
047500             MOVE 0 TO C-TOTAL-INTEREST.
047600
047700     IF H-FINANCE-SW = 'YES'
047800         COMPUTE C-TOTAL-LOAN-COST =
047900             C-LOAN-AMOUNT + C-TOTAL-INTEREST
048000         COMPUTE C-MO-TAX-BENEFIT ROUNDED = C-TOTAL-SAVE / 12
048100         COMPUTE C-EFF-MO-COST =
048200             C-MONTHLY-PMT - C-MO-TAX-BENEFIT.
048300
048400*****************************************************************
048500*  2310-AMORTIZE - STANDARD LEVEL-PAYMENT FORMULA, COMPOUNDED    *
048600*  MONTHLY BY BUILDING (1+R) TO THE Nth POWER ONE MONTH AT A     *
048700*  TIME - NO FUNCTION VERBS IN THIS SHOP'S STANDARDS.            *
048800*****************************************************************
048900 2310-AMORTIZE.
049000     COMPUTE C-MO-RATE = S79-LOAN-RATE / 100 / 12.
049100     MOVE 1 TO C-COMPOUND-FACTOR.
049200     PERFORM 2311-COMPOUND-ONE-MONTH
049300         VARYING SUB-MO FROM 1 BY 1
049400             UNTIL SUB-MO > S79-LOAN-MONTHS.
049500
049600     COMPUTE C-MONTHLY-PMT ROUNDED =
049700         (C-LOAN-AMOUNT * C-MO-RATE * C-COMPOUND-FACTOR) /
049800         (C-COMPOUND-FACTOR - 1).
049900
050000     COMPUTE C-TOTAL-INTEREST =
050100         (C-MONTHLY-PMT * S79-LOAN-MONTHS) - C-LOAN-AMOUNT.
050200
050300 2311-COMPOUND-ONE-MONTH.
050400     COMPUTE C-COMPOUND-FACTOR ROUNDED =
050500         C-COMPOUND-FACTOR * (1 + C-MO-RATE).
050600
050700*****************************************************************
050800*  2400-WRITE-S179-LINE - DETAIL LINE ALWAYS PRINTS.  FINANCE    *
050900*  LINE ONLY WHEN A LOAN WAS ACTUALLY CALCULATED.                *
051000*****************************************************************
051100 2400-WRITE-S179-LINE.
051200     MOVE S79-MODEL           TO D7-O-MODEL.
051300     MOVE S79-VEHICLE-PRICE   TO D7-O-PRICE.
051400     MOVE S79-BUS-USE-PCT     TO D7-O-BUS-USE-PCT.
051500     MOVE C-GVWR-USED         TO D7-O-GVWR-USED.
051600     MOVE C-DEDUCTION         TO D7-O-DEDUCTION.
051700     MOVE C-TOTAL-SAVE        TO D7-O-TOTAL-SAVINGS.
051800     MOVE C-EFF-COST          TO D7-O-EFF-COST.
051900     MOVE H-QUALIFY-FLAG      TO D7-O-QUALIFY-FLAG.
052000     WRITE PRTLINE FROM D7-S79-DETAIL-LINE
052100         AFTER ADVANCING 1 LINE.
052200
052300     IF H-FINANCE-SW = 'YES'
052400         MOVE C-LOAN-AMOUNT       TO D7-O-LOAN-AMOUNT
052500         MOVE C-MONTHLY-PMT       TO D7-O-MONTHLY-PMT
052600         MOVE C-TOTAL-INTEREST    TO D7-O-TOTAL-INTEREST
052700         MOVE C-TOTAL-LOAN-COST   TO D7-O-TOTAL-LOAN-COST
052800         MOVE C-MO-TAX-BENEFIT    TO D7-O-MO-TAX-BENEFIT
052900         MOVE C-EFF-MO-COST       TO D7-O-EFF-MO-COST
053000         WRITE PRTLINE FROM D7-S79-FINANCE-LINE
053100             AFTER ADVANCING 1 LINE.
053200
053300*****************************************************************
053400*  3000-CLOSING - PRINT THE RUN'S CONTROL TOTALS, THEN CLOSE.    *
053500*  RPTFILE IS LEFT FOR ANY DOWNSTREAM PROGRAM STILL TO EXTEND IT.*
053600*****************************************************************
053700 3000-CLOSING.
053800     MOVE C-REQUESTS-READ  TO D7-O-REQUESTS-READ.
053900     MOVE C-QUALIFIED-CTR  TO D7-O-QUALIFIED-CTR.
054000     MOVE C-DISQUAL-CTR    TO D7-O-DISQUAL-CTR.
054100     WRITE PRTLINE FROM D7-TOTALS-LINE
054200         AFTER ADVANCING 2 LINES.
054300
054400     CLOSE S179-IN
054500           RPTFILE.
054600
054700 9000-READ.
054800     READ S179-IN
054900         AT END
055000             MOVE 'NO' TO MORE-RECS.
055100
055200*****************************************************************
055300*  9100-HEADINGS - CENTURY WINDOW ON THE RUN-DATE YEAR MATCHES   *
055400*  THE FIX MADE IN DHDEALRT (REQ DH-0130, 08/03/98) - AN ACCEPT  *
055500*  FROM DATE ONLY EVER RETURNS A TWO-DIGIT YEAR.                 *
055600*****************************************************************
055700 9100-HEADINGS.
055800     ADD 1 TO C-PCTR.
055900     MOVE D0-RUN-MM TO D0-O-MM.
056000     MOVE D0-RUN-DD TO D0-O-DD.
056100     IF D0-RUN-YY < 50
056200         COMPUTE D0-O-YY = 2000 + D0-RUN-YY
056300     ELSE
056400         COMPUTE D0-O-YY = 1900 + D0-RUN-YY.
056500     MOVE 'SECTION 179 CALCULATOR REPORT'  TO D0-O-TITLE.
056600     MOVE C-PCTR                           TO D0-O-PCTR.
056700     MOVE 'DHS179'                         TO D0-O-PROGRAM-ID.
056800
056900     WRITE PRTLINE FROM D0-RPT-TITLE-LINE
057000         AFTER ADVANCING PAGE.
057100     WRITE PRTLINE FROM D0-RPT-DIVISION-LINE
057200         AFTER ADVANCING 1 LINE.
057300     WRITE PRTLINE FROM D0-RPT-BLANK-LINE
057400         AFTER ADVANCING 1 LINE.
057500     WRITE PRTLINE FROM D7-SECTION-TITLE-LINE
057600         AFTER ADVANCING 1 LINE.
057700     WRITE PRTLINE FROM D7-COLUMN-HEADING-LINE-1
057800         AFTER ADVANCING 2 LINES.
