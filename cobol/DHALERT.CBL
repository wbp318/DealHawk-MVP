000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DHALERT.
000300 AUTHOR.        L M WEISS.
000400 INSTALLATION.  DEALHAWK MOTOR ANALYTICS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DEALHAWK USE ONLY.
000800*****************************************************************
000900*  DHALERT  --  DEAL ALERT MATCHER.  LOADS EVERY SAVED USER      *
001000*  ALERT INTO A WORKING-STORAGE TABLE, THEN WALKS THE SCORED     *
001100*  LISTINGS DHDEALRT WROTE EARLIER IN THE RUN AND TESTS EACH ONE *
001200*  AGAINST EVERY ACTIVE ALERT.  A LISTING THAT SATISFIES EVERY   *
001300*  CRITERION ON AN ALERT IS WRITTEN TO ALERTHIT.  APPENDS ONE    *
001400*  SUMMARY SECTION TO THE SHARED DAILY REPORT (RPTFILE).         *
001500*****************************************************************
001600*  CHANGE LOG                                                   *
001700*  ---------------------------------------------------------    *
001800*  06/02/92  LMW  ORIGINAL PROGRAM - REQ DH-0052.                *
001900*  01/15/93  LMW  MODEL CRITERION CHANGED FROM EXACT MATCH TO    *
002000*                 SUBSTRING - USERS WERE SAVING "SIERRA" AND     *
002100*                 EXPECTING IT TO CATCH SIERRA 1500/2500HD/3500HD*
002200*  09/06/94  TDB  CASE-INSENSITIVE MAKE/MODEL COMPARE - A USER   *
002300*                 SAVED "Ford" AND GOT ZERO HITS ON THE FEED.    *
002400*  03/11/96  TDB  MISSING-DATA-FAILS RULE MADE EXPLICIT - A       *
002500*                 CRITERION AGAINST A BLANK LISTING FIELD WAS    *
002600*                 WRONGLY PASSING AS A WILDCARD - REQ DH-0108.   *
002700*  11/12/97  JQP  INACTIVE-ALERT SKIP MOVED AHEAD OF THE TABLE   *
002800*                 LOAD SO A DEACTIVATED ALERT NEVER GETS LOADED. *
002900*  08/03/98  JQP  Y2K REMEDIATION - NO DATE FIELDS IN THIS       *
003000*                 PROGRAM, REVIEWED AND SIGNED OFF PER DH-0130.  *
003100*  05/19/00  JQP  RAISED THE ALERT TABLE SIZE TO 500 - THE 200-  *
003200*                 ROW TABLE OVERFLOWED DURING THE SPRING PROMO.  *
003300*  07/19/05  MHS  RECOMPILED UNDER NEW STANDARDS - NO LOGIC      *
003400*                 CHANGE.                                        *
003500*  01/06/26  RKO  ADDED THE HIT-COUNT-BY-ALERT LINE TO THE       *
003600*                 SUMMARY PAGE - REQ DH-0199.                    *
003700*  02/04/26  SPK  1100-LOAD-ALERTS, 2100-TEST-ONE-ALERT AND       *
003800*                 2110-TEST-CRITERIA WERE BEING PERFORMED         *
003900*                 WITHOUT THE MATCHING THRU nnnn-X, SO THE GO TO  *
004000*                 nnnn-X INSIDE EACH ONE FELL OUT OF THE PERFORM  *
004100*                 RANGE INSTEAD OF RETURNING TO THE CALLER - ADDED*
004200*                 THRU nnnn-X TO ALL THREE PERFORM STATEMENTS TO  *
004300*                 MATCH THIS SHOP'S OWN CONVENTION - REQ DH-0204. *
004400*  02/05/26  SPK  ALERTS-IN RECORD CONTAINS SAID 100, BUT THE     *
004500*                 ALT-ALERT-REC LAYOUT COMES TO 110 BYTES ONCE    *
004600*                 THE ACTIVE FLAG AND YEAR/PRICE/SCORE FIELDS ARE *
004700*                 ADDED IN - CORRECTED THE FD - REQ DH-0206.      *
004800*  02/05/26  SPK  SAME MISS ON ALERTHIT-OUT - RECORD CONTAINS     *
004900*                 SAID 60, ALM-ALERT-MATCH-REC IS 65 - CORRECTED  *
005000*                 THE FD - REQ DH-0206.                           *
005100*****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON  STATUS IS ALERT-TRACE-ON
005800     UPSI-0 OFF STATUS IS ALERT-TRACE-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT SCORED-IN
006400         ASSIGN TO SCOROUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT ALERTS-IN
006800         ASSIGN TO ALERTIN
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT ALERTHIT-OUT
007200         ASSIGN TO ALRTHIT
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT RPTFILE
007600         ASSIGN TO RPTFILE
007700         ORGANIZATION IS RECORD SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  SCORED-IN
008300     LABEL RECORD IS STANDARD
008400     DATA RECORD IS SCO-SCORED-REC
008500     RECORD CONTAINS 188 CHARACTERS.
008600 COPY DHSCOREC.
008700
008800 FD  ALERTS-IN
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS ALT-ALERT-REC
009100     RECORD CONTAINS 110 CHARACTERS.
009200 COPY DHALTREC.
009300
009400 FD  ALERTHIT-OUT
009500     LABEL RECORD IS STANDARD
009600     DATA RECORD IS ALM-ALERT-MATCH-REC
009700     RECORD CONTAINS 65 CHARACTERS.
009800 COPY DHALMREC.
009900
010000 FD  RPTFILE
010100     LABEL RECORD IS OMITTED
010200     RECORD CONTAINS 132 CHARACTERS
010300     DATA RECORD IS PRTLINE
010400     LINAGE IS 60 WITH FOOTING AT 56.
010500
010600 01  PRTLINE                      PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 77  SUB-ALT                      PIC 9(03) COMP     VALUE ZERO.
011100 77  SUB-CHR                      PIC 9(02) COMP     VALUE ZERO.
011200 77  SUB-SUB                      PIC 9(02) COMP     VALUE ZERO.
011300
011400 01  WORK-AREA.
011500     05  C-PCTR                   PIC 99      COMP   VALUE 0.
011600     05  MORE-RECS                PIC X(3)           VALUE 'YES'.
011700     05  C-ALERT-TBL-CTR          PIC 9(04)   COMP   VALUE 0.
011800     05  C-LISTINGS-READ          PIC 9(06)   COMP   VALUE 0.
011900     05  C-HITS-WRITTEN           PIC 9(06)   COMP   VALUE 0.
012000     05  H-EOF-ALT                PIC X(03)          VALUE 'NO '.
012100     05  FILLER                   PIC X(01)          VALUE SPACE.
012200
012300 01  MATCH-AREA.
012400     05  H-CRIT-PASS              PIC X(01)          VALUE 'Y'.
012500     05  H-MAKE-UPPER             PIC X(20)          VALUE SPACE.
012600     05  H-MAKE-ALERT-UPPER       PIC X(20)          VALUE SPACE.
012700     05  H-MODEL-UPPER            PIC X(20)          VALUE SPACE.
012800     05  H-MODEL-ALERT-UPPER      PIC X(20)          VALUE SPACE.
012900     05  H-SUBSTR-FOUND           PIC X(01)          VALUE 'N'.
013000     05  H-SCAN-DONE              PIC X(03)          VALUE 'NO'.
013100     05  H-ALERT-LEN              PIC 9(02)   COMP   VALUE 0.
013200     05  H-LAST-START             PIC 9(02)   COMP   VALUE 0.
013300     05  H-FAIL-CODE              PIC 9(01)   COMP   VALUE 0.
013400     05  FILLER                   PIC X(01)          VALUE SPACE.
013500
013600*****************************************************************
013700*  RUN DATE / SCORE DATE WORKING-STORAGE (SHARED COPYBOOK) --   *
013800*  NOT USED FOR ANY CALCULATION HERE, ONLY THE PAGE HEADING.    *
013900*****************************************************************
014000 COPY DHDATWRK.
014100
014200*****************************************************************
014300*  SHARED PAGE-HEADING LINES (SEE DHRPTHDR.CPY) - ALL THREE      *
014400*  DEAL-RATING PROGRAMS PRINT THESE AT THE TOP OF EACH PAGE.     *
014500*****************************************************************
014600 COPY DHRPTHDR.
014700
014800*****************************************************************
014900*  ALERT TABLE LOADED FROM ALERTS-IN AT 1100-LOAD-ALERTS.  ONLY  *
015000*  ACTIVE ALERTS ARE LOADED - REQ DH-0121, 11/12/97.  RAISED TO  *
015100*  500 ROWS PER DH-0140, 05/19/00.                               *
015200*****************************************************************
015300 01  ALERT-TABLE.
015400     05  ALERT-ROW                OCCURS 500 TIMES
015500                                   INDEXED BY IX-ALT.
015600         10  T-ALT-ID             PIC 9(06).
015700         10  T-ALT-USER-ID        PIC 9(06).
015800         10  T-ALT-NAME           PIC X(30).
015900         10  T-ALT-MAKE           PIC X(20).
016000         10  T-ALT-MODEL          PIC X(20).
016100         10  T-ALT-YEAR-MIN       PIC 9(04).
016200         10  T-ALT-YEAR-MAX       PIC 9(04).
016300         10  T-ALT-PRICE-MAX      PIC 9(07)V99.
016400         10  T-ALT-SCORE-MIN      PIC 9(03).
016500         10  T-ALT-DAYS-MIN       PIC 9(04).
016600         10  T-ALT-HIT-CTR        PIC 9(05)   COMP.
016700         10  FILLER               PIC X(05).
016800
016900*****************************************************************
017000*  CRITERION-FAILURE LABEL TABLE - H-FAIL-CODE (SET BY 2110-     *
017100*  TEST-CRITERIA WHEN A TEST FAILS) INDEXES THIS TABLE TO GIVE   *
017200*  THE TRACE DISPLAY IN 2118-TRACE-FAILURE A READABLE CRITERION  *
017300*  NAME.  TRACE ONLY FIRES WHEN ALERT-TRACE-ON (UPSI-0) IS ON -  *
017400*  REQ DH-0155, 05/19/00.                                        *
017500*****************************************************************
017600 01  CRIT-LABEL-INFO.
017700     05  FILLER    PIC X(48) VALUE
017800         'MAKE    MODEL   YEAR    PRICE   SCORE   DAYS    '.
017900
018000 01  CRIT-LABEL-TABLE REDEFINES CRIT-LABEL-INFO.
018100     05  T-CRIT-LABEL             PIC X(08)  OCCURS 6.
018200
018300 01  PRINT-CONTROL-AREA.
018400     05  D8-SECTION-TITLE-LINE.
018500         10  FILLER               PIC X(45)   VALUE SPACE.
018600         10  FILLER               PIC X(42)   VALUE
018700             'DEAL ALERT MATCH SUMMARY REPORT          '.
018800         10  FILLER               PIC X(45)   VALUE SPACE.
018900
019000     05  D8-COLUMN-HEADING-LINE-1.
019100         10  FILLER               PIC X(02)   VALUE SPACE.
019200         10  FILLER               PIC X(08)   VALUE 'ALERT ID'.
019300         10  FILLER               PIC X(08)   VALUE 'USER ID'.
019400         10  FILLER               PIC X(32)   VALUE 'ALERT NAME'.
019500         10  FILLER               PIC X(19)   VALUE 'VIN'.
019600         10  FILLER               PIC X(07)   VALUE 'SCORE'.
019700         10  FILLER               PIC X(56)   VALUE SPACE.
019800
019900     05  D8-DETAIL-LINE.
020000         10  FILLER               PIC X(02)   VALUE SPACE.
020100         10  D8-O-ALERT-ID        PIC 9(06).
020200         10  FILLER               PIC X(02)   VALUE SPACE.
020300         10  D8-O-USER-ID         PIC 9(06).
020400         10  FILLER               PIC X(02)   VALUE SPACE.
020500         10  D8-O-ALERT-NAME      PIC X(30).
020600         10  FILLER               PIC X(02)   VALUE SPACE.
020700         10  D8-O-VIN             PIC X(17).
020800         10  FILLER               PIC X(02)   VALUE SPACE.
020900         10  D8-O-SCORE           PIC ZZ9.
021000         10  FILLER               PIC X(60)   VALUE SPACE.
021100
021200     05  D8-HITCOUNT-LINE.
021300         10  FILLER               PIC X(02)   VALUE SPACE.
021400         10  D8-O-HC-ALERT-ID     PIC 9(06).
021500         10  FILLER               PIC X(02)   VALUE SPACE.
021600         10  D8-O-HC-ALERT-NAME   PIC X(30).
021700         10  FILLER               PIC X(03)   VALUE SPACE.
021800         10  FILLER               PIC X(10)   VALUE 'TOTAL HITS'.
021900         10  D8-O-HC-COUNT        PIC ZZ,ZZ9.
022000         10  FILLER               PIC X(73)   VALUE SPACE.
022100
022200     05  D8-TOTALS-LINE.
022300         10  FILLER               PIC X(02)   VALUE SPACE.
022400         10  FILLER               PIC X(18)   VALUE
022500             'LISTINGS SCANNED'.
022600         10  D8-O-LISTINGS-READ   PIC ZZZ,ZZ9.
022700         10  FILLER               PIC X(03)   VALUE SPACE.
022800         10  FILLER               PIC X(12)   VALUE 'HITS WRITTEN'.
022900         10  D8-O-HITS-WRITTEN    PIC ZZZ,ZZ9.
023000         10  FILLER               PIC X(83)   VALUE SPACE.
023100 PROCEDURE DIVISION.
023200
023300 0000-MAIN.
023400     PERFORM 1000-INIT.
023500     PERFORM 2000-MAINLINE
023600         UNTIL MORE-RECS = 'NO'.
023700     PERFORM 3000-CLOSING.
023800     STOP RUN.
023900
024000*****************************************************************
024100*  1000-INIT - OPEN FILES, LOAD THE ALERT TABLE, PRINT THE       *
024200*  HEADING, PRIME THE READ.                                      *
024300*****************************************************************
024400 1000-INIT.
024500     OPEN INPUT  SCORED-IN.
024600     OPEN INPUT  ALERTS-IN.
024700     OPEN OUTPUT ALERTHIT-OUT.
024800     OPEN EXTEND RPTFILE.
024900
025000     ACCEPT D0-RUN-DATE-YYMMDD FROM DATE.
025100
025200     PERFORM 1100-LOAD-ALERTS THRU 1100-X
025300         UNTIL H-EOF-ALT = 'YES'.
025400
025500     PERFORM 9100-HEADINGS.
025600     PERFORM 9000-READ.
025700
025800*****************************************************************
025900*  1100-LOAD-ALERTS - AN INACTIVE ALERT IS SKIPPED HERE, BEFORE  *
026000*  IT EVER REACHES THE TABLE, SO 2100-MATCH-LISTING NEVER HAS TO *
026100*  CARE WHETHER A ROW IS ACTIVE - REQ DH-0121, 11/12/97.         *
026200*****************************************************************
026300 1100-LOAD-ALERTS.
026400     READ ALERTS-IN
026500         AT END
026600             MOVE 'YES' TO H-EOF-ALT
026700             GO TO 1100-X.
026800
026900     IF NOT ALT-IS-ACTIVE
027000         GO TO 1100-X.
027100
027200     ADD 1 TO SUB-ALT.
027300     ADD 1 TO C-ALERT-TBL-CTR.
027400     MOVE ALT-ID          TO T-ALT-ID          (SUB-ALT).
027500     MOVE ALT-USER-ID     TO T-ALT-USER-ID     (SUB-ALT).
027600     MOVE ALT-NAME        TO T-ALT-NAME        (SUB-ALT).
027700     MOVE ALT-MAKE        TO T-ALT-MAKE        (SUB-ALT).
027800     MOVE ALT-MODEL       TO T-ALT-MODEL       (SUB-ALT).
027900     MOVE ALT-YEAR-MIN    TO T-ALT-YEAR-MIN    (SUB-ALT).
028000     MOVE ALT-YEAR-MAX    TO T-ALT-YEAR-MAX    (SUB-ALT).
028100     MOVE ALT-PRICE-MAX   TO T-ALT-PRICE-MAX   (SUB-ALT).
028200     MOVE ALT-SCORE-MIN   TO T-ALT-SCORE-MIN   (SUB-ALT).
028300     MOVE ALT-DAYS-MIN    TO T-ALT-DAYS-MIN    (SUB-ALT).
028400     MOVE 0               TO T-ALT-HIT-CTR     (SUB-ALT).
028500
028600 1100-X.
028700     EXIT.
028800
028900*****************************************************************
029000*  2000-MAINLINE - ONE SCORED LISTING AGAINST EVERY ALERT ON     *
029100*  FILE.  A LISTING CAN HIT MORE THAN ONE ALERT.                 *
029200*****************************************************************
029300 2000-MAINLINE.
029400     ADD 1 TO C-LISTINGS-READ.
029500
029600     PERFORM 2100-TEST-ONE-ALERT THRU 2100-X
029700         VARYING IX-ALT FROM 1 BY 1
029800             UNTIL IX-ALT > C-ALERT-TBL-CTR.
029900
030000     PERFORM 9000-READ.
030100
030200*****************************************************************
030300*  2100-TEST-ONE-ALERT - TEST THE CURRENT LISTING AGAINST THE    *
030400*  ALERT AT SUBSCRIPT IX-ALT.  A PASS WRITES ONE ALERTHIT ROW    *
030500*  AND BUMPS THAT ALERT'S HIT COUNTER FOR THE SUMMARY PAGE.  A   *
030600*  FAILURE TRACES THE REASON WHEN ALERT-TRACE-ON (UPSI-0) IS ON. *
030700*****************************************************************
030800 2100-TEST-ONE-ALERT.
030900     PERFORM 2110-TEST-CRITERIA THRU 2110-X.
031000
031100     IF H-CRIT-PASS = 'Y'
031200         PERFORM 2200-WRITE-HIT
031300         GO TO 2100-X.
031400
031500     PERFORM 2118-TRACE-FAILURE.
031600
031700 2100-X.
031800     EXIT.
031900
032000*****************************************************************
032100*  2110-TEST-CRITERIA - EVERY CRITERION SAVED ON THE ALERT MUST  *
032200*  PASS FOR THE ALERT TO MATCH.  A CRITERION LEFT BLANK/ZERO ON  *
032300*  THE ALERT IS NOT TESTED.  A CRITERION THAT IS SPECIFIED BUT   *
032400*  WHOSE LISTING FIELD IS MISSING ALWAYS FAILS - THERE IS NO     *
032500*  WILDCARD PASS ON MISSING DATA - REQ DH-0108, 03/11/96.        *
032600*****************************************************************
032700 2110-TEST-CRITERIA.
032800     MOVE 'Y' TO H-CRIT-PASS.
032900     MOVE 0   TO H-FAIL-CODE.
033000
033100     IF T-ALT-MAKE (IX-ALT) NOT = SPACE
033200         IF SCO-MAKE = SPACE
033300             MOVE 'N' TO H-CRIT-PASS
033400             MOVE 1 TO H-FAIL-CODE
033500             GO TO 2110-X
033600         ELSE
033700             MOVE SCO-MAKE TO H-MAKE-UPPER
033800             INSPECT H-MAKE-UPPER CONVERTING
033900                 'abcdefghijklmnopqrstuvwxyz'
034000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034100             MOVE T-ALT-MAKE (IX-ALT) TO H-MAKE-ALERT-UPPER
034200             INSPECT H-MAKE-ALERT-UPPER CONVERTING
034300                 'abcdefghijklmnopqrstuvwxyz'
034400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034500             IF H-MAKE-UPPER NOT = H-MAKE-ALERT-UPPER
034600                 MOVE 'N' TO H-CRIT-PASS
034700                 MOVE 1 TO H-FAIL-CODE
034800                 GO TO 2110-X.
034900
035000     IF T-ALT-MODEL (IX-ALT) NOT = SPACE
035100         IF SCO-MODEL = SPACE
035200             MOVE 'N' TO H-CRIT-PASS
035300             MOVE 2 TO H-FAIL-CODE
035400             GO TO 2110-X
035500         ELSE
035600             MOVE SCO-MODEL TO H-MODEL-UPPER
035700             INSPECT H-MODEL-UPPER CONVERTING
035800                 'abcdefghijklmnopqrstuvwxyz'
035900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036000             MOVE T-ALT-MODEL (IX-ALT) TO H-MODEL-ALERT-UPPER
036100             INSPECT H-MODEL-ALERT-UPPER CONVERTING
036200                 'abcdefghijklmnopqrstuvwxyz'
036300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036400             PERFORM 2115-CALC-ALERT-LEN
036500             COMPUTE H-LAST-START = 21 - H-ALERT-LEN
036600             MOVE 'N' TO H-SUBSTR-FOUND
036700             PERFORM 2117-FIND-SUBSTR
036800                 VARYING SUB-SUB FROM 1 BY 1
036900                     UNTIL SUB-SUB > H-LAST-START
037000                        OR H-SUBSTR-FOUND = 'Y'
037100             IF H-SUBSTR-FOUND NOT = 'Y'
037200                 MOVE 'N' TO H-CRIT-PASS
037300                 MOVE 2 TO H-FAIL-CODE
037400                 GO TO 2110-X.
037500
037600     IF T-ALT-YEAR-MIN (IX-ALT) NOT = ZERO
037700         IF SCO-YEAR = ZERO
037800             MOVE 'N' TO H-CRIT-PASS
037900             MOVE 3 TO H-FAIL-CODE
038000             GO TO 2110-X
038100         ELSE
038200             IF SCO-YEAR < T-ALT-YEAR-MIN (IX-ALT)
038300                 MOVE 'N' TO H-CRIT-PASS
038400                 MOVE 3 TO H-FAIL-CODE
038500                 GO TO 2110-X.
038600
038700     IF T-ALT-YEAR-MAX (IX-ALT) NOT = ZERO
038800         IF SCO-YEAR = ZERO
038900             MOVE 'N' TO H-CRIT-PASS
039000             MOVE 3 TO H-FAIL-CODE
039100             GO TO 2110-X
039200         ELSE
039300             IF SCO-YEAR > T-ALT-YEAR-MAX (IX-ALT)
039400                 MOVE 'N' TO H-CRIT-PASS
039500                 MOVE 3 TO H-FAIL-CODE
039600                 GO TO 2110-X.
039700
039800     IF T-ALT-PRICE-MAX (IX-ALT) NOT = ZERO
039900         IF SCO-ASKING-PRICE = ZERO
040000             MOVE 'N' TO H-CRIT-PASS
040100             MOVE 4 TO H-FAIL-CODE
040200             GO TO 2110-X
040300         ELSE
040400             IF SCO-ASKING-PRICE > T-ALT-PRICE-MAX (IX-ALT)
040500                 MOVE 'N' TO H-CRIT-PASS
040600                 MOVE 4 TO H-FAIL-CODE
040700                 GO TO 2110-X.
040800
040900     IF T-ALT-SCORE-MIN (IX-ALT) NOT = ZERO
041000         IF SCO-SCORE = ZERO
041100             MOVE 'N' TO H-CRIT-PASS
041200             MOVE 5 TO H-FAIL-CODE
041300             GO TO 2110-X
041400         ELSE
041500             IF SCO-SCORE < T-ALT-SCORE-MIN (IX-ALT)
041600                 MOVE 'N' TO H-CRIT-PASS
041700                 MOVE 5 TO H-FAIL-CODE
041800                 GO TO 2110-X.
041900
042000     IF T-ALT-DAYS-MIN (IX-ALT) NOT = ZERO
042100         IF SCO-DAYS-ON-LOT = ZERO
042200             MOVE 'N' TO H-CRIT-PASS
042300             MOVE 6 TO H-FAIL-CODE
042400             GO TO 2110-X
042500         ELSE
042600             IF SCO-DAYS-ON-LOT < T-ALT-DAYS-MIN (IX-ALT)
042700                 MOVE 'N' TO H-CRIT-PASS
042800                 MOVE 6 TO H-FAIL-CODE
042900                 GO TO 2110-X.
043000
043100 2110-X.
043200     EXIT.
043300
043400*****************************************************************
043500*  2115-CALC-ALERT-LEN - THE ALERT'S MODEL FIELD IS RIGHT-PADDED *
043600*  WITH SPACES; SCAN BACKWARD FROM POSITION 20 TO FIND HOW MANY  *
043700*  CHARACTERS ARE ACTUALLY THERE, SO 2117-FIND-SUBSTR ONLY TESTS *
043800*  THE REAL TEXT.  NO FUNCTION LENGTH IN THIS COMPILER.          *
043900*****************************************************************
044000 2115-CALC-ALERT-LEN.
044100     MOVE 20  TO H-ALERT-LEN.
044200     MOVE 'NO' TO H-SCAN-DONE.
044300     PERFORM 2116-SCAN-BACK-ONE
044400         VARYING SUB-CHR FROM 20 BY -1
044500             UNTIL SUB-CHR < 1
044600                OR H-SCAN-DONE = 'YES'.
044700
044800 2116-SCAN-BACK-ONE.
044900     IF H-MODEL-ALERT-UPPER (SUB-CHR:1) NOT = SPACE
045000         MOVE SUB-CHR  TO H-ALERT-LEN
045100         MOVE 'YES'    TO H-SCAN-DONE
045200     ELSE
045300         MOVE 0 TO H-ALERT-LEN.
045400
045500*****************************************************************
045600*  2117-FIND-SUBSTR - TEST THE ALERT'S MODEL TEXT AGAINST THE    *
045700*  LISTING'S MODEL FIELD STARTING AT POSITION SUB-SUB.  USERS    *
045800*  SAVE "SIERRA" AND EXPECT IT TO CATCH SIERRA 1500/2500HD/      *
045900*  3500HD - REQ DH-0059, 01/15/93.                               *
046000*****************************************************************
046100 2117-FIND-SUBSTR.
046200     IF H-MODEL-UPPER (SUB-SUB : H-ALERT-LEN)
046300             = H-MODEL-ALERT-UPPER (1 : H-ALERT-LEN)
046400         MOVE 'Y' TO H-SUBSTR-FOUND.
046500
046600*****************************************************************
046700*  2118-TRACE-FAILURE - DEBUG AID GATED ON UPSI-0.  TURNED ON AT *
046800*  THE OPERATOR CONSOLE WHEN A USER CALLS IN CLAIMING THEIR      *
046900*  ALERT SHOULD HAVE FIRED - REQ DH-0155, 05/19/00.              *
047000*****************************************************************
047100 2118-TRACE-FAILURE.
047200     IF ALERT-TRACE-ON
047300         DISPLAY 'DHALERT ALERT=' T-ALT-ID (IX-ALT)
047400             ' VIN=' SCO-VIN
047500             ' FAILED ON ' T-CRIT-LABEL (H-FAIL-CODE).
047600
047700*****************************************************************
047800*  2200-WRITE-HIT - ONE ROW TO ALERTHIT PER MATCHED ALERT.       *
047900*****************************************************************
048000 2200-WRITE-HIT.
048100     MOVE T-ALT-ID     (IX-ALT) TO ALM-ALERT-ID.
048200     MOVE T-ALT-USER-ID (IX-ALT) TO ALM-USER-ID.
048300     MOVE T-ALT-NAME   (IX-ALT) TO ALM-ALERT-NAME.
048400     MOVE SCO-VIN               TO ALM-VIN.
048500     MOVE SCO-SCORE              TO ALM-SCORE.
048600
048700     WRITE ALM-ALERT-MATCH-REC.
048800
048900     ADD 1 TO C-HITS-WRITTEN.
049000     ADD 1 TO T-ALT-HIT-CTR (IX-ALT).
049100
049200*****************************************************************
049300*  3000-CLOSING - PRINT THE SUMMARY SECTION AND CLOSE OUT.       *
049400*  HIT-COUNT-BY-ALERT LINE ADDED PER RKO, 01/06/26 - REQ         *
049500*  DH-0199, SO A DEALER CAN SEE WHICH SAVED SEARCH IS DOING THE  *
049600*  WORK WITHOUT COUNTING ALERTHIT ROWS BY HAND.                  *
049700*****************************************************************
049800 3000-CLOSING.
049900     WRITE PRTLINE FROM D8-SECTION-TITLE-LINE
050000         AFTER ADVANCING 2 LINES.
050100     WRITE PRTLINE FROM D8-COLUMN-HEADING-LINE-1
050200         AFTER ADVANCING 1 LINE.
050300
050400     PERFORM 3100-PRINT-HITCOUNT
050500         VARYING IX-ALT FROM 1 BY 1
050600             UNTIL IX-ALT > C-ALERT-TBL-CTR.
050700
050800     MOVE C-LISTINGS-READ  TO D8-O-LISTINGS-READ.
050900     MOVE C-HITS-WRITTEN   TO D8-O-HITS-WRITTEN.
051000     WRITE PRTLINE FROM D8-TOTALS-LINE
051100         AFTER ADVANCING 2 LINES.
051200
051300     CLOSE SCORED-IN
051400           ALERTS-IN
051500           ALERTHIT-OUT
051600           RPTFILE.
051700
051800 3100-PRINT-HITCOUNT.
051900     MOVE T-ALT-ID   (IX-ALT) TO D8-O-HC-ALERT-ID.
052000     MOVE T-ALT-NAME (IX-ALT) TO D8-O-HC-ALERT-NAME.
052100     MOVE T-ALT-HIT-CTR (IX-ALT) TO D8-O-HC-COUNT.
052200     WRITE PRTLINE FROM D8-HITCOUNT-LINE
052300         AFTER ADVANCING 1 LINE.
052400
052500*****************************************************************
052600*  9000-READ - GET THE NEXT SCORED LISTING.                      *
052700*****************************************************************
052800 9000-READ.
052900     READ SCORED-IN
053000         AT END
053100             MOVE 'NO' TO MORE-RECS.
053200
053300*****************************************************************
053400*  9100-HEADINGS - PAGE HEADING, SAME LAYOUT AS DHDEALRT AND     *
053500*  DHS179.  RUN-YY IS 2-DIGIT; WINDOWED THE SAME WAY EVERYWHERE  *
053600*  THIS SHOP WINDOWS A 2-DIGIT YEAR - REQ DH-0130, 08/03/98.     *
053700*****************************************************************
053800 9100-HEADINGS.
053900     MOVE D0-RUN-MM TO D0-O-MM.
054000     MOVE D0-RUN-DD TO D0-O-DD.
054100
054200     IF D0-RUN-YY < 50
054300         COMPUTE D0-O-YY = 2000 + D0-RUN-YY
054400     ELSE
054500         COMPUTE D0-O-YY = 1900 + D0-RUN-YY.
054600
054700     MOVE 'DEAL ALERT MATCH RUN'   TO D0-O-TITLE.
054800     ADD 1 TO C-PCTR.
054900     MOVE C-PCTR TO D0-O-PCTR.
055000     MOVE 'DHALERT' TO D0-O-PROGRAM-ID.
055100
055200     WRITE PRTLINE FROM D0-RPT-TITLE-LINE
055300         AFTER ADVANCING PAGE.
055400     WRITE PRTLINE FROM D0-RPT-DIVISION-LINE
055500         AFTER ADVANCING 1 LINE.
055600     WRITE PRTLINE FROM D0-RPT-BLANK-LINE
055700         AFTER ADVANCING 1 LINE.
